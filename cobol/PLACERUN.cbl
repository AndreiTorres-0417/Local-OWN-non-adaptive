000100*****************************************************************         
000200* PLACERUN - LANGUAGE PLACEMENT TESTING CENTER                  *         
000300* ADAPTIVE PLACEMENT AND DIAGNOSTIC SCORING BATCH               *         
000400*---------------------------------------------------------------          
000500* 1. DATE-WRITTEN.  03/14/89.                                             
000600*                                                                         
000700* 2. THIS PROGRAM SCORES ONE NIGHT'S WORTH OF ASSIGNED TESTS.             
000800*    FOR EACH PENDING PLACEMENT (TYPE P) ASSIGNMENT IT RUNS A             
000900*    COMPUTERIZED ADAPTIVE TEST: PICK THE MOST INFORMATIVE ITEM           
001000*    LEFT IN THE BANK, SCORE THE TAKER'S ANSWER AGAINST THE               
001100*    ANSWER-TRANS FILE, RE-ESTIMATE ABILITY BY THE 2-PARAMETER            
001200*    LOGISTIC MODEL, AND STOP ON A QUESTION-COUNT OR PRECISION            
001300*    RULE.  FOR EACH PENDING SPEAKING/WRITING (TYPE S/W)                  
001400*    ASSIGNMENT IT POSTS THE FIXED DIAGNOSTIC SCORE.  BOTH                
001500*    FLOWS WRITE A RESULT ROW AND A LINE ON THE PLACEMENT                 
001600*    REPORT.                                                              
001700*                                                                         
001800* 3. THE ABILITY SCALE (THETA) RUNS ROUGHLY -3 TO +3 WITH A               
001900*    STANDARD-NORMAL PRIOR.  NO INTRINSIC FUNCTIONS ARE USED --           
002000*    EXP() AND SQRT() ARE HAND-ROLLED IN THE 630 AND 640                  
002100*    SERIES BELOW THE WAY THIS SHOP HAS ALWAYS DONE THEM.                 
002200*****************************************************************         
002300* CHANGE LOG                                                              
002400* ---------- ---- --------- -------------------------------               
002500* 1989-03-14 RWN  N/A       INITIAL RELEASE - PLACEMENT ONLY              
002600* 1989-03-14 RWN  N/A       ADDED MANUAL EXP/SQRT ROUTINES                
002700* 1989-05-02 RWN  N/A       ADDED CEFR BAND TABLE (700 SERIES)            
002800* 1990-01-18 DCT  TKT-0340  FIXED TIE-BREAK ON ITEM SELECTION             
002900*                            TO FIRST ITEM FOUND, NOT LAST                
003000* 1991-09-19 DCT  TKT-0871  ADDED SPEAKING/WRITING DIAGNOSTIC             
003100*                            FLOW (450 SERIES) AND SHARED                 
003200*                            RESULT-WRITING LOGIC                         
003300* 1993-06-11 DCT  TKT-1655  RESULT RECORD NOW CARRIES REDEFINED           
003400*                            PLACEMENT/DIAGNOSTIC VIEWS                   
003500* 1994-11-08 LMK  TKT-2214  WIDENED CORRECT-ANSWER, ITEM BANK             
003600*                            NOW HOLDS UP TO 500 ITEMS                    
003700* 1996-02-27 LMK  TKT-2960  ADDED TIME-TAKEN-SECS TO ANSWER               
003800*                            TRANSACTION (INFORMATIONAL ONLY)             
003900* 1998-11-30 LMK  TKT-3402  YEAR 2000 REVIEW - NO 2-DIGIT YEAR            
004000*                            FIELDS FOUND IN THIS PROGRAM,                
004100*                            RUN-DATE HEADING ALREADY 4-DIGIT             
004200* 1999-01-06 LMK  TKT-3402  SIGNED OFF ON Y2K REVIEW ABOVE                
004300* 2001-08-14 GVR  TKT-4118  CORRECTED SE FLOOR TO 0.0100 PER              
004400*                            REVISED PSYCHOMETRIC STANDARDS               
004500* 2004-03-22 GVR  TKT-4650  CONTROL TOTALS NOW SHOW REJECTED              
004600*                            ASSIGNMENTS SEPARATELY ON REPORT             
004700* 2007-06-04 TRP  TKT-5107  BLANK/OUT-OF-SEQUENCE ANSWERS NOW             
004800*                            COUNTED SEPARATELY, NOT DROPPED              
004900* 2007-06-04 TRP  TKT-5107  ANSWER KEY COMPARE NOW JUSTIFIES OVER         
005000*                            LEADING BLANKS BEFORE THE CASE FOLD          
005100* 2009-02-11 TRP  TKT-5390  FINAL ABILITY AND SE NOW ROUNDED, NOT         
005200*                            TRUNCATED, ON THE RESULT ROW MOVE            
005300* 2011-04-19 TRP  TKT-5714  ADDED DECLARATIVES TRAP ON RESULTS-           
005400*                            FILE/PLACEMENT-RPT-FILE WRITE ERRORS,        
005500*                            EXPANDED IN-LINE COMMENTS THROUGHOUT         
005600*                            PER DP STANDARDS AUDIT FINDING 11-07         
005700*****************************************************************         
005800 IDENTIFICATION DIVISION.                                                 
005900 PROGRAM-ID. PLACERUN.                                                    
006000 AUTHOR. R W NEWSOME.                                                     
006100 INSTALLATION. LANGUAGE PLACEMENT TESTING CENTER - DP CTR.                
006200 DATE-WRITTEN. 03/14/89.                                                  
006300 DATE-COMPILED. 03/14/89.                                                 
006400 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
006500*                                                                         
006600 ENVIRONMENT DIVISION.                                                    
006700 CONFIGURATION SECTION.                                                   
006800 SPECIAL-NAMES.                                                           
006900     C01 IS TOP-OF-FORM                                                   
007000     CLASS PROF-LETTER IS 'A' THRU 'C'.                                   
007100*                                                                         
007200 INPUT-OUTPUT SECTION.                                                    
007300 FILE-CONTROL.                                                            
007400* MASTER ITEM BANK - REBUILT NIGHTLY BY THE BANK-MAINTENANCE              
007500* JOB, READ HERE ONLY.  OPTIONAL SO AN EMPTY BANK (E.G. A                 
007600* HOLIDAY WITH NO NEW ITEMS RELEASED) DOES NOT ABEND THE OPEN.            
007700     SELECT OPTIONAL ITEM-BANK-FILE                                       
007800            ASSIGN TO ITEMBANK                                            
007900            ORGANIZATION IS LINE SEQUENTIAL                               
008000            FILE STATUS  IS WS-IB-STATUS.                                 
008100*                                                                         
008200* ONE ROW PER TEST ASSIGNED - THE DRIVER FILE FOR THE WHOLE               
008300* RUN.  SORTED BY TEST-TYPE UPSTREAM; SEE 305 BELOW.                      
008400     SELECT OPTIONAL ASSIGNMENTS-FILE                                     
008500            ASSIGN TO ASSIGNMENTS                                         
008600            ORGANIZATION IS LINE SEQUENTIAL                               
008700            FILE STATUS  IS WS-AS-STATUS.                                 
008800*                                                                         
008900* TAKER RESPONSES, ONE ROW PER ANSWER SUBMITTED.  READ VIA                
009000* THE ONE-ROW LOOK-AHEAD BUFFER DESCRIBED AT 110/430 BELOW.               
009100     SELECT OPTIONAL ANSWER-TRANS-FILE                                    
009200            ASSIGN TO ANSWERTRANS                                         
009300            ORGANIZATION IS LINE SEQUENTIAL                               
009400            FILE STATUS  IS WS-AT-STATUS.                                 
009500*                                                                         
009600* OUTPUT - ONE ROW PER COMPLETED OR REJECTED ASSIGNMENT.  NOT             
009700* OPTIONAL - IF THIS FILE CANNOT OPEN THE JOB HAS NOTHING TO              
009800* DO, SO THE COMPILER-GENERATED ABEND ON A FAILED OPEN IS                 
009900* LEFT TO STAND.                                                          
010000     SELECT RESULTS-FILE                                                  
010100            ASSIGN TO RESULTS                                             
010200            ORGANIZATION IS LINE SEQUENTIAL                               
010300            FILE STATUS  IS WS-PR-STATUS.                                 
010400*                                                                         
010500* OUTPUT - THE PRINTED PLACEMENT REPORT.  SAME OPEN-FAILURE               
010600* REASONING AS RESULTS-FILE ABOVE.                                        
010700     SELECT PLACEMENT-RPT-FILE                                            
010800            ASSIGN TO PLACEMENTRPT                                        
010900            ORGANIZATION IS LINE SEQUENTIAL                               
011000            FILE STATUS  IS WS-RP-STATUS.                                 
011100*                                                                         
011200 DATA DIVISION.                                                           
011300 FILE SECTION.                                                            
011400* 70-BYTE FIXED ITEM RECORD - SEE ITMBANK COPYBOOK.                       
011500 FD  ITEM-BANK-FILE                                                       
011600     LABEL RECORDS ARE STANDARD                                           
011700     RECORD CONTAINS 70 CHARACTERS                                        
011800     RECORDING MODE IS F.                                                 
011900     COPY ITMBANK.                                                        
012000*                                                                         
012100* 40-BYTE FIXED ASSIGNMENT RECORD - SEE ASSIGNMT COPYBOOK.                
012200 FD  ASSIGNMENTS-FILE                                                     
012300     LABEL RECORDS ARE STANDARD                                           
012400     RECORD CONTAINS 40 CHARACTERS                                        
012500     RECORDING MODE IS F.                                                 
012600     COPY ASSIGNMT.                                                       
012700*                                                                         
012800* 40-BYTE FIXED ANSWER RECORD - SEE ANSWRTRN COPYBOOK.                    
012900 FD  ANSWER-TRANS-FILE                                                    
013000     LABEL RECORDS ARE STANDARD                                           
013100     RECORD CONTAINS 40 CHARACTERS                                        
013200     RECORDING MODE IS F.                                                 
013300     COPY ANSWRTRN.                                                       
013400*                                                                         
013500* 70-BYTE FIXED RESULT RECORD - SEE PLACRSLT COPYBOOK.                    
013600 FD  RESULTS-FILE                                                         
013700     LABEL RECORDS ARE STANDARD                                           
013800     RECORD CONTAINS 70 CHARACTERS                                        
013900     RECORDING MODE IS F.                                                 
014000     COPY PLACRSLT.                                                       
014100*                                                                         
014200 FD  PLACEMENT-RPT-FILE                                                   
014300     LABEL RECORDS OMITTED                                                
014400     RECORD CONTAINS 132 CHARACTERS                                       
014500     RECORDING MODE IS F.                                                 
014600 01  RP-PRINT-LINE                   PIC X(132).                          
014700*                                                                         
014800 WORKING-STORAGE SECTION.                                                 
014900*****************************************************************         
015000* STANDALONE SWITCHES, COUNTERS AND SCRATCH FIELDS - LEVEL 77             
015100* PER SHOP STANDARD.  77-LEVEL ENTRIES MUST PRECEDE THE 01-LEVEL          
015200* TABLES, BUFFERS AND PRINT LINES, SO THIS HALF OF WORKING-               
015300* STORAGE CARRIES ALL OF THEM, GROUPED BY THE SAME TOPICS AS              
015400* THE RECORD LAYOUTS THEY SUPPORT BELOW.                                  
015500*****************************************************************         
015600* FILE STATUS AND END-OF-FILE SWITCHES                                    
015700* THE THREE INPUT FILES CARRY 88-LEVELS FOR '00' AND '10'                 
015800* BECAUSE THE PROCEDURE DIVISION TESTS THEM DIRECTLY FOR                  
015900* END-OF-FILE (SEE 200/300/430 BELOW) - THIS SHOP HAS NEVER               
016000* HAD ONE OF THESE THREE RETURN ANY OTHER STATUS IN                       
016100* PRODUCTION, SO NO DECLARATIVES HANDLER IS CARRIED FOR THEM.             
016200* WS-PR-STATUS AND WS-RP-STATUS HAVE NO 88-LEVELS - THEY ARE              
016300* NOT TESTED IN LINE, THEY ARE TESTED BY THE DECLARATIVES                 
016400* SECTION AT THE TOP OF THE PROCEDURE DIVISION, WHICH FIRES               
016500* AUTOMATICALLY ON ANY STATUS OTHER THAN '00' AFTER A WRITE               
016600* TO EITHER OUTPUT FILE AND ABENDS THE RUN - A LOST RESULTS               
016700* ROW OR REPORT LINE IS NOT SOMETHING THIS JOB CAN AFFORD TO              
016800* KEEP RUNNING PAST.                                                      
016900 77  WS-IB-STATUS                PIC X(02) VALUE SPACES.                  
017000     88  WS-IB-STATUS-OK             VALUE '00'.                          
017100     88  WS-IB-STATUS-EOF            VALUE '10'.                          
017200 77  WS-AS-STATUS                PIC X(02) VALUE SPACES.                  
017300     88  WS-AS-STATUS-OK             VALUE '00'.                          
017400     88  WS-AS-STATUS-EOF            VALUE '10'.                          
017500 77  WS-AT-STATUS                PIC X(02) VALUE SPACES.                  
017600     88  WS-AT-STATUS-OK             VALUE '00'.                          
017700     88  WS-AT-STATUS-EOF            VALUE '10'.                          
017800 77  WS-PR-STATUS                PIC X(02) VALUE SPACES.                  
017900 77  WS-RP-STATUS                PIC X(02) VALUE SPACES.                  
018000*                                                                         
018100 77  WS-IB-EOF-SW                PIC X(01) VALUE 'N'.                     
018200     88  WS-IB-EOF-Y                 VALUE 'Y'.                           
018300 77  WS-AS-EOF-SW                PIC X(01) VALUE 'N'.                     
018400     88  WS-AS-EOF-Y                 VALUE 'Y'.                           
018500 77  WS-AT-EOF-SW                PIC X(01) VALUE 'N'.                     
018600     88  WS-AT-EOF-Y                 VALUE 'Y'.                           
018700*                                                                         
018800 78  CTE-MAX-ITEM-BANK               VALUE 500.                           
018900 78  CTE-MAX-QUESTIONS               VALUE 25.                            
019000 78  CTE-MIN-QUESTIONS               VALUE 5.                             
019100 78  CTE-PRECISION-FLOOR             VALUE 0.3000.                        
019200*                                                                         
019300* ITEM BANK LOAD COUNTER - SEE WS-ITEM-BANK-TBL BELOW                     
019400 77  WS-IB-COUNT                 BINARY-LONG VALUE ZERO.                  
019500*                                                                         
019600* CEFR BAND LOOKUP RESULT - SEE WS-CEFR-BAND-TABLE-R BELOW                
019700 77  WS-FOUND-LEVEL-NUM          BINARY-LONG VALUE ZERO.                  
019800*                                                                         
019900* CURRENT-SESSION WORKING FIELDS - RESET AT THE TOP OF EACH               
020000* PLACEMENT ASSIGNMENT BY 405-BEGIN-RESET-ITEM-USED-FLAGS AND             
020100* THE MOVES IN 400-BEGIN-PROCESS-PLACEMENT-ASSIGN.                        
020200 77  WS-THETA                    PIC S9(02)V9(08)                         
020300                                 SIGN IS LEADING SEPARATE                 
020400                                 VALUE ZERO.                              
020500 77  WS-STD-ERROR                PIC S9(02)V9(08)                         
020600                                 SIGN IS LEADING SEPARATE                 
020700                                 VALUE ZERO.                              
020800 77  WS-QUESTIONS-ANSWERED       BINARY-LONG VALUE ZERO.                  
020900 77  WS-CORRECT-COUNT            BINARY-LONG VALUE ZERO.                  
021000 77  WS-COMPLETE-REASON          PIC X(13) VALUE SPACES.                  
021100     88  WS-REASON-MAX-QUESTIONS     VALUE 'MAX-QUESTIONS'.               
021200     88  WS-REASON-PRECISION         VALUE 'PRECISION    '.               
021300     88  WS-REASON-NO-ITEMS          VALUE 'NO-ITEMS     '.               
021400     88  WS-REASON-DIAGNOSTIC        VALUE 'DIAGNOSTIC   '.               
021500     88  WS-REASON-REJECTED          VALUE 'REJECTED     '.               
021600 77  WS-SESSION-DONE-SW          PIC X(01) VALUE 'N'.                     
021700     88  WS-SESSION-DONE             VALUE 'Y'.                           
021800 77  WS-SESS-STATUS-SW           PIC X(01) VALUE SPACES.                  
021900     88  WS-SESS-STATUS-IN-PROGRESS  VALUE 'I'.                           
022000     88  WS-SESS-STATUS-COMPLETED    VALUE 'C'.                           
022100*                                                                         
022200* ITEM-SELECTION SCRATCH - SEE THE 500 SERIES                             
022300 77  WS-SELECTED-ITEM-SW         PIC X(01) VALUE 'N'.                     
022400     88  WS-SELECTED-ITEM-FOUND      VALUE 'Y'.                           
022500 77  WS-BEST-INFO                PIC S9(04)V9(08)                         
022600                                 SIGN IS LEADING SEPARATE.                
022700 77  WS-BEST-ITEM-IDX-N          BINARY-LONG VALUE ZERO.                  
022800 77  WS-CUR-ITEM-DIFFICULTY      PIC S9(02)V9(04)                         
022900                                 SIGN IS LEADING SEPARATE.                
023000 77  WS-CUR-ITEM-DISCRIMIN       PIC S9(02)V9(04)                         
023100                                 SIGN IS LEADING SEPARATE.                
023200 77  WS-CUR-ITEM-CORRECT-ANSWER  PIC X(20).                               
023300 77  WS-DIAG-LEVEL               PIC X(02).                               
023400 77  WS-DIAG-RAW-SCORE           PIC S9(01)V9(04)                         
023500                                 SIGN IS LEADING SEPARATE.                
023600*                                                                         
023700* ANSWER-TRANS LOOK-AHEAD SWITCHES - THE HELD-ROW BUFFER ITSELF           
023800* IS A GROUP AND STAYS AT THE 01 LEVEL BELOW                              
023900 77  WS-ATX-HAVE-ROW-SW          PIC X(01) VALUE 'N'.                     
024000     88  WS-ATX-HAVE-ROW             VALUE 'Y'.                           
024100*                                                                         
024200* ANSWER SCORING SCRATCH - SEE THE 560 AND 566 SERIES.  BLANK             
024300* SELECTED OPTION AND A SESSION NOT IN PROGRESS ARE BOTH REJECTED         
024400* PER TKT-5107 BELOW - WS-CT-ANSWER-ERRORS COUNTS BOTH CASES.             
024500 77  WS-ANSWER-AVAIL-SW          PIC X(01) VALUE 'N'.                     
024600     88  WS-ANSWER-AVAILABLE         VALUE 'Y'.                           
024700 77  WS-ANSWER-VALID-SW          PIC X(01) VALUE 'N'.                     
024800     88  WS-ANSWER-IS-VALID          VALUE 'Y'.                           
024900 77  WS-CUR-SELECTED-OPTION      PIC X(20).                               
025000 77  WS-CUR-ANSWER-SCORE         PIC S9(01)V9(04)                         
025100                                 SIGN IS LEADING SEPARATE.                
025200 77  WS-COMPARE-SELECTED         PIC X(20).                               
025300 77  WS-COMPARE-KEY              PIC X(20).                               
025400 77  WS-COMPARE-TEMP             PIC X(20).                               
025500 77  WS-JST-LEAD-CT              PIC 9(02) VALUE ZERO.                    
025600*                                                                         
025700* 2PL / MAP-ESTIMATION SCRATCH FIELDS - SEE THE 600 AND 620               
025800* SERIES.  Z, P AND Q ARE GENERAL PURPOSE, REUSED BY BOTH THE             
025900* ITEM-SELECTION SCAN AND THE NEWTON-RAPHSON ITERATION.                   
026000 77  WS-CI-A                     PIC S9(02)V9(04)                         
026100                                 SIGN IS LEADING SEPARATE.                
026200 77  WS-CI-B                     PIC S9(02)V9(04)                         
026300                                 SIGN IS LEADING SEPARATE.                
026400 77  WS-CI-THETA                 PIC S9(02)V9(08)                         
026500                                 SIGN IS LEADING SEPARATE.                
026600 77  WS-CI-Z                     PIC S9(04)V9(08)                         
026700                                 SIGN IS LEADING SEPARATE.                
026800 77  WS-CI-P                     PIC S9(02)V9(08)                         
026900                                 SIGN IS LEADING SEPARATE.                
027000 77  WS-CI-Q                     PIC S9(02)V9(08)                         
027100                                 SIGN IS LEADING SEPARATE.                
027200 77  WS-CI-INFO                  PIC S9(04)V9(08)                         
027300                                 SIGN IS LEADING SEPARATE.                
027400*                                                                         
027500 77  WS-NR-THETA                 PIC S9(02)V9(08)                         
027600                                 SIGN IS LEADING SEPARATE.                
027700 77  WS-NR-THETA-NEW             PIC S9(02)V9(08)                         
027800                                 SIGN IS LEADING SEPARATE.                
027900 77  WS-NR-D1                    PIC S9(05)V9(08)                         
028000                                 SIGN IS LEADING SEPARATE.                
028100 77  WS-NR-D2                    PIC S9(05)V9(08)                         
028200                                 SIGN IS LEADING SEPARATE.                
028300 77  WS-NR-ITER                  BINARY-LONG VALUE ZERO.                  
028400 77  WS-NR-CONVERGED-SW          PIC X(01) VALUE 'N'.                     
028500     88  WS-NR-CONVERGED             VALUE 'Y'.                           
028600 77  WS-NR-STOP-SW                PIC X(01) VALUE 'N'.                    
028700     88  WS-NR-STOPPED-EARLY          VALUE 'Y'.                          
028800*                                                                         
028900 77  WS-SQRT-ARG                 PIC S9(05)V9(08)                         
029000                                 SIGN IS LEADING SEPARATE.                
029100 77  WS-SQRT-RESULT              PIC S9(05)V9(08)                         
029200                                 SIGN IS LEADING SEPARATE.                
029300 77  WS-SQRT-ITER                BINARY-LONG VALUE ZERO.                  
029400 77  WS-SE-INFO-TOTAL            PIC S9(05)V9(08)                         
029500                                 SIGN IS LEADING SEPARATE.                
029600*                                                                         
029700*****************************************************************         
029800* HAND-ROLLED EXP() WORK AREA - ARGUMENT-HALVING PLUS TAYLOR              
029900* SERIES PLUS SQUARING BACK UP.  SEE 630 SERIES.  THIS SHOP HAS           
030000* CARRIED THIS ROUTINE SINCE BEFORE THE COMPILER OFFERED AN               
030100* INTRINSIC EXPONENTIAL FUNCTION AND HAS NEVER SWITCHED OVER.             
030200*****************************************************************         
030300 77  WS-EXP-ARG                  PIC S9(04)V9(08)                         
030400                                 SIGN IS LEADING SEPARATE.                
030500 77  WS-EXP-REDUCED               PIC S9(05)V9(10)                        
030600                                 SIGN IS LEADING SEPARATE.                
030700 77  WS-EXP-HALVINGS             BINARY-LONG VALUE ZERO.                  
030800 77  WS-EXP-TERM                 PIC S9(05)V9(10)                         
030900                                 SIGN IS LEADING SEPARATE.                
031000 77  WS-EXP-SUM                  PIC S9(05)V9(10)                         
031100                                 SIGN IS LEADING SEPARATE.                
031200 77  WS-EXP-N                    BINARY-LONG VALUE ZERO.                  
031300 77  WS-EXP-SQUARE-CTR           BINARY-LONG VALUE ZERO.                  
031400 77  WS-EXP-RESULT               PIC S9(05)V9(08)                         
031500                                 SIGN IS LEADING SEPARATE.                
031600*                                                                         
031700*****************************************************************         
031800* RUN CONTROL TOTALS AND REPORT CONTROL-BREAK FIELDS                      
031900*****************************************************************         
032000 77  WS-CT-ASSIGNMENTS-READ      BINARY-LONG VALUE ZERO.                  
032100 77  WS-CT-COMPLETED             BINARY-LONG VALUE ZERO.                  
032200 77  WS-CT-REJECTED              BINARY-LONG VALUE ZERO.                  
032300 77  WS-CT-QUESTIONS-ASKED       BINARY-LONG VALUE ZERO.                  
032400 77  WS-CT-CORRECT               BINARY-LONG VALUE ZERO.                  
032500 77  WS-CT-ANSWER-ERRORS         BINARY-LONG VALUE ZERO.                  
032600*                                                                         
032700 77  WS-LAST-TEST-TYPE           PIC X(01) VALUE SPACES.                  
032800 77  WS-FIRST-GROUP-SW           PIC X(01) VALUE 'Y'.                     
032900     88  WS-FIRST-GROUP               VALUE 'Y'.                          
033000 77  WS-STY-ASSIGN-CNT           BINARY-LONG VALUE ZERO.                  
033100 77  WS-STY-QUESTION-CNT         BINARY-LONG VALUE ZERO.                  
033200*                                                                         
033300 77  WS-LINE-CTR                 BINARY-LONG VALUE ZERO.                  
033400 77  WS-PAGE-CTR                 BINARY-LONG VALUE ZERO.                  
033500*                                                                         
033600*****************************************************************         
033700* IN-MEMORY ITEM BANK - LOADED ONCE, HELD FOR THE LIFE OF THE             
033800* JOB.  WS-IB-IRT-PARMS-RAW IS A DUMP/PATCH VIEW OF THE THREE             
033900* IRT PARAMETERS AS ONE UNSLICED FIELD - OPS HAS USED THIS TO             
034000* ZAP A BAD PARAMETER SET IN PLACE WITHOUT RE-KEYING ALL THREE.           
034100*****************************************************************         
034200 01  WS-ITEM-BANK-TBL.                                                    
034300     05  WS-IB-ENTRY OCCURS 0 TO 500 TIMES                                
034400                 DEPENDING ON WS-IB-COUNT                                 
034500                 INDEXED BY IDX-ITEM-BANK.                                
034600         10  WS-IB-ITEM-ID           PIC X(08).                           
034700         10  WS-IB-SKILL-AREA        PIC X(12).                           
034800             88  WS-IB-SKILL-IS-GRAMMAR  VALUE 'GRAMMAR     '.            
034900             88  WS-IB-SKILL-IS-VOCAB    VALUE 'VOCABULARY  '.            
035000             88  WS-IB-SKILL-IS-READING  VALUE 'READING     '.            
035100         10  WS-IB-TARGET-LEVEL      PIC X(02).                           
035200         10  WS-IB-IRT-PARMS.                                             
035300             15  WS-IB-DIFFICULTY     PIC S9(02)V9(04)                    
035400                                 SIGN IS LEADING SEPARATE.                
035500             15  WS-IB-DISCRIMIN      PIC S9(02)V9(04)                    
035600                                 SIGN IS LEADING SEPARATE.                
035700             15  WS-IB-GUESSING       PIC S9(01)V9(04)                    
035800                                 SIGN IS LEADING SEPARATE.                
035900         10  WS-IB-IRT-PARMS-RAW REDEFINES WS-IB-IRT-PARMS                
036000                                 PIC X(20).                               
036100         10  WS-IB-CORRECT-ANSWER    PIC X(20).                           
036200         10  WS-IB-USED-SW           PIC X(01) VALUE 'N'.                 
036300             88  WS-IB-ITEM-USED         VALUE 'Y'.                       
036400             88  WS-IB-ITEM-NOT-USED     VALUE 'N'.                       
036500        10  FILLER                  PIC X(07).                            
036600*                                                                         
036700*****************************************************************         
036800* CEFR PROFICIENCY BAND TABLE - SIX BLOCKS LOADED BY VALUE AT             
036900* COMPILE TIME, THEN VIEWED AS AN OCCURS TABLE FOR THE 700                
037000* SERIES LOOKUP.  KEEP WS-CEFR-BAND-TABLE AND ITS REDEFINE IN             
037100* STEP IF A BAND EVER MOVES.                                              
037200*****************************************************************         
037300 01  WS-CEFR-BAND-TABLE.                                                  
037400     03  WS-CEFR-BLK-A1.                                                  
037500         05  FILLER              PIC X(02) VALUE 'A1'.                    
037600         05  FILLER              PIC S9(02)V9(04)                         
037700                                 SIGN IS LEADING SEPARATE                 
037800                                 VALUE -2.0000.                           
037900         05  FILLER              PIC S9(02)V9(04)                         
038000                                 SIGN IS LEADING SEPARATE                 
038100                                 VALUE -1.0000.                           
038200     03  WS-CEFR-BLK-A2.                                                  
038300         05  FILLER              PIC X(02) VALUE 'A2'.                    
038400         05  FILLER              PIC S9(02)V9(04)                         
038500                                 SIGN IS LEADING SEPARATE                 
038600                                 VALUE -1.0000.                           
038700         05  FILLER              PIC S9(02)V9(04)                         
038800                                 SIGN IS LEADING SEPARATE                 
038900                                 VALUE -0.5000.                           
039000     03  WS-CEFR-BLK-B1.                                                  
039100         05  FILLER              PIC X(02) VALUE 'B1'.                    
039200         05  FILLER              PIC S9(02)V9(04)                         
039300                                 SIGN IS LEADING SEPARATE                 
039400                                 VALUE -0.5000.                           
039500         05  FILLER              PIC S9(02)V9(04)                         
039600                                 SIGN IS LEADING SEPARATE                 
039700                                 VALUE 0.0000.                            
039800     03  WS-CEFR-BLK-B2.                                                  
039900         05  FILLER              PIC X(02) VALUE 'B2'.                    
040000         05  FILLER              PIC S9(02)V9(04)                         
040100                                 SIGN IS LEADING SEPARATE                 
040200                                 VALUE 0.0000.                            
040300         05  FILLER              PIC S9(02)V9(04)                         
040400                                 SIGN IS LEADING SEPARATE                 
040500                                 VALUE 1.0000.                            
040600     03  WS-CEFR-BLK-C1.                                                  
040700         05  FILLER              PIC X(02) VALUE 'C1'.                    
040800         05  FILLER              PIC S9(02)V9(04)                         
040900                                 SIGN IS LEADING SEPARATE                 
041000                                 VALUE 1.0000.                            
041100         05  FILLER              PIC S9(02)V9(04)                         
041200                                 SIGN IS LEADING SEPARATE                 
041300                                 VALUE 1.5000.                            
041400     03  WS-CEFR-BLK-C2.                                                  
041500         05  FILLER              PIC X(02) VALUE 'C2'.                    
041600         05  FILLER              PIC S9(02)V9(04)                         
041700                                 SIGN IS LEADING SEPARATE                 
041800                                 VALUE 1.5000.                            
041900         05  FILLER              PIC S9(02)V9(04)                         
042000                                 SIGN IS LEADING SEPARATE                 
042100                                 VALUE 2.0000.                            
042200*                                                                         
042300 01  WS-CEFR-BAND-TABLE-R REDEFINES WS-CEFR-BAND-TABLE.                   
042400     03  WS-CB-ENTRY OCCURS 6 TIMES INDEXED BY IDX-CEFR-BAND.             
042500         05  WS-CB-LEVEL          PIC X(02).                              
042600         05  WS-CB-MIN            PIC S9(02)V9(04)                        
042700                                 SIGN IS LEADING SEPARATE.                
042800         05  WS-CB-MAX            PIC S9(02)V9(04)                        
042900                                 SIGN IS LEADING SEPARATE.                
043000*                                                                         
043100 01  WS-LEVEL-DIST-TBL.                                                   
043200     05  WS-LEVEL-DIST-CNT OCCURS 6 TIMES BINARY-LONG                     
043300                                 VALUE ZERO.                              
043400*                                                                         
043500*****************************************************************         
043600* PER-SESSION ANSWER HISTORY - ONE ROW PER QUESTION ASKED SO              
043700* FAR, USED BY THE 620/626 SERIES TO RE-RUN THE ESTIMATE OVER             
043800* THE WHOLE SESSION EACH TIME A NEW ANSWER COMES IN.                      
043900*****************************************************************         
044000 01  WS-SESSION-ANSWERS.                                                  
044100     05  WS-SA-ENTRY OCCURS 25 TIMES INDEXED BY IDX-SESS-ANS.             
044200         10  WS-SA-DISCRIMIN      PIC S9(02)V9(04)                        
044300                                 SIGN IS LEADING SEPARATE.                
044400         10  WS-SA-DIFFICULTY     PIC S9(02)V9(04)                        
044500                                 SIGN IS LEADING SEPARATE.                
044600         10  WS-SA-SCORE          PIC S9(01)V9(04)                        
044700                                 SIGN IS LEADING SEPARATE.                
044800*                                                                         
044900*****************************************************************         
045000* ANSWER-TRANS LOOK-AHEAD BUFFER - THE FILE IS NOT KEYED, SO WE           
045100* HOLD ONE ROW PAST WHAT WE HAVE CONSUMED TO TELL "MORE ANSWERS           
045200* FOR THIS ASSIGNMENT" FROM "NEXT ASSIGNMENT'S FIRST ANSWER".             
045300*****************************************************************         
045400 01  WS-ATX-HELD-REC.                                                     
045500     05  WS-ATX-HELD-ASSIGN-ID   PIC X(10).                               
045600     05  WS-ATX-HELD-SEQ-NO      PIC 9(03).                               
045700     05  WS-ATX-HELD-OPTION      PIC X(20).                               
045800*                                                                         
045900 01  WS-RUN-DATE-NUM             PIC 9(08) VALUE ZERO.                    
046000 01  WS-RUN-DATE-FMT REDEFINES WS-RUN-DATE-NUM.                           
046100     05  WS-RDF-YYYY              PIC 9(04).                              
046200     05  WS-RDF-MM                PIC 9(02).                              
046300     05  WS-RDF-DD                PIC 9(02).                              
046400*                                                                         
046500*****************************************************************         
046600* PRINT LINE LAYOUTS FOR THE PLACEMENT REPORT                             
046700*****************************************************************         
046800 01  WS-HEADING-LINE-1.                                                   
046900     05  FILLER               PIC X(20) VALUE SPACES.                     
047000     05  FILLER               PIC X(38)                                   
047100             VALUE 'LANGUAGE PLACEMENT TESTING CENTER'.                   
047200     05  FILLER               PIC X(14) VALUE SPACES.                     
047300     05  FILLER               PIC X(10) VALUE 'RUN DATE '.                
047400     05  WS-H1-YYYY            PIC 9(04).                                 
047500     05  FILLER               PIC X(01) VALUE '/'.                        
047600     05  WS-H1-MM              PIC 9(02).                                 
047700     05  FILLER               PIC X(01) VALUE '/'.                        
047800     05  WS-H1-DD              PIC 9(02).                                 
047900     05  FILLER               PIC X(40) VALUE SPACES.                     
048000*                                                                         
048100 01  WS-HEADING-LINE-2.                                                   
048200     05  FILLER               PIC X(20) VALUE SPACES.                     
048300     05  FILLER               PIC X(43)                                   
048400             VALUE 'ADAPTIVE AND DIAGNOSTIC SCORING REPORT'.              
048500     05  FILLER               PIC X(69) VALUE SPACES.                     
048600*                                                                         
048700 01  WS-HEADING-LINE-3.                                                   
048800     05  FILLER               PIC X(01) VALUE SPACES.                     
048900     05  FILLER               PIC X(10) VALUE 'ASSIGN-ID'.                
049000     05  FILLER               PIC X(02) VALUE SPACES.                     
049100     05  FILLER               PIC X(12) VALUE 'TAKER-ID'.                 
049200     05  FILLER               PIC X(02) VALUE SPACES.                     
049300     05  FILLER               PIC X(02) VALUE 'TY'.                       
049400     05  FILLER               PIC X(04) VALUE SPACES.                     
049500     05  FILLER               PIC X(03) VALUE ' #Q'.                      
049600     05  FILLER               PIC X(03) VALUE SPACES.                     
049700     05  FILLER               PIC X(04) VALUE '#COR'.                     
049800     05  FILLER               PIC X(02) VALUE SPACES.                     
049900     05  FILLER               PIC X(07) VALUE 'ABILITY'.                  
050000     05  FILLER               PIC X(02) VALUE SPACES.                     
050100     05  FILLER               PIC X(06) VALUE '   SE '.                   
050200     05  FILLER               PIC X(02) VALUE SPACES.                     
050300     05  FILLER               PIC X(02) VALUE 'LV'.                       
050400     05  FILLER               PIC X(02) VALUE SPACES.                     
050500     05  FILLER               PIC X(13) VALUE 'REASON'.                   
050600     05  FILLER               PIC X(53) VALUE SPACES.                     
050700*                                                                         
050800 01  WS-DETAIL-LINE.                                                      
050900     05  FILLER               PIC X(01) VALUE SPACES.                     
051000     05  WS-DL-ASSIGN-ID       PIC X(10).                                 
051100     05  FILLER               PIC X(02) VALUE SPACES.                     
051200     05  WS-DL-TAKER-ID        PIC X(12).                                 
051300     05  FILLER               PIC X(02) VALUE SPACES.                     
051400     05  WS-DL-TYPE            PIC X(02).                                 
051500     05  FILLER               PIC X(04) VALUE SPACES.                     
051600     05  WS-DL-QUESTIONS       PIC ZZ9.                                   
051700     05  FILLER               PIC X(03) VALUE SPACES.                     
051800     05  WS-DL-CORRECT         PIC ZZ9.                                   
051900     05  FILLER               PIC X(03) VALUE SPACES.                     
052000     05  WS-DL-ABILITY         PIC -9.9999.                               
052100     05  FILLER               PIC X(02) VALUE SPACES.                     
052200     05  WS-DL-SE              PIC 9.9999.                                
052300     05  FILLER               PIC X(02) VALUE SPACES.                     
052400     05  WS-DL-LEVEL           PIC X(02).                                 
052500     05  FILLER               PIC X(02) VALUE SPACES.                     
052600     05  WS-DL-REASON          PIC X(13).                                 
052700     05  FILLER               PIC X(53) VALUE SPACES.                     
052800*                                                                         
052900 01  WS-SUBTOTAL-LINE.                                                    
053000     05  FILLER               PIC X(01) VALUE SPACES.                     
053100     05  FILLER               PIC X(17)                                   
053200             VALUE 'SUBTOTAL FOR TYPE'.                                   
053300     05  WS-STY-TYPE           PIC X(02).                                 
053400     05  FILLER               PIC X(02) VALUE SPACES.                     
053500     05  FILLER               PIC X(12) VALUE 'ASSIGNMENTS'.              
053600     05  WS-STY-ASSIGNS        PIC ZZZ9.                                  
053700     05  FILLER               PIC X(03) VALUE SPACES.                     
053800     05  FILLER               PIC X(10) VALUE 'QUESTIONS'.                
053900     05  WS-STY-QUESTIONS      PIC ZZZ9.                                  
054000     05  FILLER               PIC X(77) VALUE SPACES.                     
054100*                                                                         
054200 01  WS-GRAND-TOTAL-LINE-1.                                               
054300     05  FILLER               PIC X(01) VALUE SPACES.                     
054400     05  FILLER               PIC X(24)                                   
054500             VALUE 'ASSIGNMENTS READ ......'.                             
054600     05  WS-GT1-READ           PIC ZZZZ9.                                 
054700     05  FILLER               PIC X(04) VALUE SPACES.                     
054800     05  FILLER               PIC X(24)                                   
054900             VALUE 'COMPLETED .............'.                             
055000     05  WS-GT1-COMPLETED      PIC ZZZZ9.                                 
055100     05  FILLER               PIC X(04) VALUE SPACES.                     
055200     05  FILLER               PIC X(24)                                   
055300             VALUE 'REJECTED ..............'.                             
055400     05  WS-GT1-REJECTED       PIC ZZZZ9.                                 
055500     05  FILLER               PIC X(36) VALUE SPACES.                     
055600*                                                                         
055700 01  WS-GRAND-TOTAL-LINE-2.                                               
055800     05  FILLER               PIC X(01) VALUE SPACES.                     
055900     05  FILLER               PIC X(24)                                   
056000             VALUE 'QUESTIONS ASKED .......'.                             
056100     05  WS-GT2-QUESTIONS      PIC ZZZZ9.                                 
056200     05  FILLER               PIC X(04) VALUE SPACES.                     
056300     05  FILLER               PIC X(24)                                   
056400             VALUE 'CORRECT ...............'.                             
056500     05  WS-GT2-CORRECT        PIC ZZZZ9.                                 
056600     05  FILLER               PIC X(04) VALUE SPACES.                     
056700     05  FILLER               PIC X(24)                                   
056800             VALUE 'ANSWER ERRORS .........'.                             
056900     05  WS-GT2-ANSWER-ERRORS  PIC ZZZZ9.                                 
057000     05  FILLER               PIC X(36) VALUE SPACES.                     
057100*                                                                         
057200 01  WS-DIST-LINE.                                                        
057300     05  FILLER               PIC X(01) VALUE SPACES.                     
057400     05  FILLER               PIC X(23)                                   
057500             VALUE 'PROFICIENCY LEVEL'.                                   
057600     05  WS-DIST-LEVEL         PIC X(02).                                 
057700     05  FILLER               PIC X(05) VALUE SPACES.                     
057800     05  FILLER               PIC X(06) VALUE 'COUNT '.                   
057900     05  WS-DIST-COUNT         PIC ZZZZ9.                                 
058000     05  FILLER               PIC X(90) VALUE SPACES.                     
058100                                                                          
058200*                                                                         
058300 PROCEDURE DIVISION.                                                      
058400*****************************************************************         
058500* DECLARATIVES - I/O ERROR TRAP FOR THE TWO FILES THIS PROGRAM            
058600* WRITES.  THE THREE INPUT FILES ARE PLAIN SEQUENTIAL READS TO            
058700* A CLEAN AT-END CONDITION AND HAVE NEVER RETURNED A STATUS               
058800* OTHER THAN '00'/'10' IN PRODUCTION, SO NO HANDLER IS DECLARED           
058900* FOR THEM HERE - THE SAME CHOICE CARSLSRP.CBL MADE FOR ITS OWN           
059000* READ-ONLY FILE.  RESULTS-FILE AND PLACEMENT-RPT-FILE ARE                
059100* DIFFERENT - A FULL DISK PACK OR A BAD ASSIGN CARD ON EITHER             
059200* ONE LOSES A NIGHT'S SCORING SILENTLY IF NOBODY IS WATCHING,             
059300* SO BOTH ARE TRAPPED HERE AND THE RUN IS STOPPED COLD RATHER             
059400* THAN ALLOWED TO KEEP READING ASSIGNMENTS AGAINST A RESULTS              
059500* FILE THAT IS NO LONGER ACCEPTING WRITES.                                
059600*****************************************************************         
059700 DECLARATIVES.                                                            
059800*                                                                         
059900 RESULTS-FILE-HANDLER SECTION.                                            
060000     USE AFTER ERROR PROCEDURE ON RESULTS-FILE.                           
060100*                                                                         
060200 RESULTS-STATUS-CHECK.                                                    
060300     DISPLAY '****************************************'.                  
060400     DISPLAY '* PLACERUN - RESULTS-FILE I/O ERROR     *'.                 
060500     DISPLAY '****************************************'.                  
060600     DISPLAY '* FILE STATUS .......... ' WS-PR-STATUS.                    
060700     DISPLAY '* LAST ASSIGN-ID WRITTEN ' PR-ASSIGN-ID.                    
060800     DISPLAY '* RUN ABENDING - NOTIFY DP OPERATIONS   *'.                 
060900     DISPLAY '****************************************'.                  
061000     STOP RUN.                                                            
061100*                                                                         
061200 REPORT-FILE-HANDLER SECTION.                                             
061300     USE AFTER ERROR PROCEDURE ON PLACEMENT-RPT-FILE.                     
061400*                                                                         
061500 REPORT-STATUS-CHECK.                                                     
061600     DISPLAY '****************************************'.                  
061700     DISPLAY '* PLACERUN - PLACEMENT-RPT-FILE ERROR   *'.                 
061800     DISPLAY '****************************************'.                  
061900     DISPLAY '* FILE STATUS .......... ' WS-RP-STATUS.                    
062000     DISPLAY '* RUN ABENDING - NOTIFY DP OPERATIONS   *'.                 
062100     DISPLAY '****************************************'.                  
062200     STOP RUN.                                                            
062300*                                                                         
062400 END DECLARATIVES.                                                        
062500*                                                                         
062600*****************************************************************         
062700* MAIN-PARAGRAPH DRIVES THE WHOLE NIGHT'S RUN - LOAD THE BANK             
062800* ONCE, THEN READ ASSIGNMENTS-FILE TO EOF, THEN CLOSE OUT THE             
062900* REPORT.  ONE PROGRAM COVERS BOTH THE ADAPTIVE PLACEMENT FLOW            
063000* AND THE FIXED SPEAKING/WRITING DIAGNOSTIC FLOW - THEY SHARE             
063100* THE SAME ITEM BANK, THE SAME RESULT RECORD AND THE SAME                 
063200* REPORT, SO SPLITTING THEM INTO TWO JOBS WOULD ONLY MEAN                 
063300* PASSING THE SAME CONTROL TOTALS BACK AND FORTH.                         
063400*****************************************************************         
063500 MAIN-PARAGRAPH.                                                          
063600*    ONE-TIME SETUP - OPENS, RUN DATE, FIRST REPORT PAGE.                 
063700     PERFORM 100-BEGIN-INITIALIZE-RUN                                     
063800        THRU 100-END-INITIALIZE-RUN.                                      
063900*    ITEM BANK IS SMALL ENOUGH TO HOLD ENTIRELY IN WORKING                
064000*    STORAGE FOR THE LIFE OF THE RUN - SEE WS-ITEM-BANK-TBL.              
064100     PERFORM 200-BEGIN-LOAD-ITEM-BANK                                     
064200        THRU 200-END-LOAD-ITEM-BANK                                       
064300       UNTIL WS-IB-EOF-Y.                                                 
064400*    ONE PASS OVER ASSIGNMENTS-FILE SCORES EVERY ASSIGNMENT IN            
064500*    THE FILE - PLACEMENT, DIAGNOSTIC, OR REJECTED.                       
064600     PERFORM 300-BEGIN-PROCESS-ONE-ASSIGNMENT                             
064700        THRU 300-END-PROCESS-ONE-ASSIGNMENT                               
064800       UNTIL WS-AS-EOF-Y.                                                 
064900*    FLUSH THE LAST TEST-TYPE GROUP'S SUBTOTAL - THE CONTROL              
065000*    BREAK IN 305 ONLY FIRES BETWEEN GROUPS, NOT AFTER THE                
065100*    LAST ONE.                                                            
065200     PERFORM 840-BEGIN-PRINT-TYPE-SUBTOTAL                                
065300        THRU 840-END-PRINT-TYPE-SUBTOTAL.                                 
065400     PERFORM 860-BEGIN-PRINT-GRAND-TOTALS                                 
065500        THRU 860-END-PRINT-GRAND-TOTALS.                                  
065600     PERFORM 900-BEGIN-CLOSE-RUN                                          
065700        THRU 900-END-CLOSE-RUN.                                           
065800     STOP RUN.                                                            
065900*                                                                         
066000*****************************************************************         
066100* 100 SERIES - RUN INITIALIZATION.  OPENS ALL FIVE FILES,                 
066200* STAMPS THE REPORT HEADING WITH TODAY'S DATE, PRIMES THE                 
066300* ANSWER-TRANS LOOK-AHEAD BUFFER (SEE 110 BELOW) AND PRINTS               
066400* PAGE 1'S HEADING BEFORE THE FIRST DETAIL LINE IS EVER BUILT.            
066500*****************************************************************         
066600 100-BEGIN-INITIALIZE-RUN.                                                
066700*    THREE INPUT FILES OPENED TOGETHER - ALL THREE ARE                    
066800*    NEEDED BEFORE THE FIRST ASSIGNMENT CAN BE PROCESSED.                 
066900     OPEN INPUT  ITEM-BANK-FILE                                           
067000                 ASSIGNMENTS-FILE                                         
067100                 ANSWER-TRANS-FILE.                                       
067200     OPEN OUTPUT RESULTS-FILE                                             
067300                 PLACEMENT-RPT-FILE.                                      
067400*    RUN DATE COMES FROM THE SYSTEM CLOCK, NOT A CONTROL CARD -           
067500*    THIS REPORT HAS NEVER NEEDED A REPROCESSED-DATE OVERRIDE.            
067600*    ACCEPT ... FROM DATE YYYYMMDD RETURNS A 4-DIGIT YEAR -               
067700*    CONFIRMED Y2K-SAFE PER THE 1998 REVIEW LOGGED ABOVE.                 
067800     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD.                           
067900     MOVE WS-RDF-YYYY TO WS-H1-YYYY.                                      
068000     MOVE WS-RDF-MM   TO WS-H1-MM.                                        
068100     MOVE WS-RDF-DD   TO WS-H1-DD.                                        
068200     PERFORM 110-BEGIN-PRIME-ANSWER-BUFFER                                
068300        THRU 110-END-PRIME-ANSWER-BUFFER.                                 
068400     PERFORM 810-BEGIN-PRINT-PAGE-HEADING                                 
068500        THRU 810-END-PRINT-PAGE-HEADING.                                  
068600 100-END-INITIALIZE-RUN.                                                  
068700     EXIT.                                                                
068800*                                                                         
068900*    ANSWER-TRANS-FILE HAS NO KEY OF ITS OWN - THE ONLY WAY TO            
069000*    TELL "ONE MORE ANSWER FOR THIS ASSIGNMENT" FROM "THE NEXT            
069100*    ASSIGNMENT'S FIRST ANSWER" IS TO READ ONE ROW AHEAD AND              
069200*    HOLD IT.  110 PRIMES THAT HOLD AREA BEFORE ANY ASSIGNMENT            
069300*    IS PROCESSED; 432 BELOW REFILLS IT AS EACH HELD ROW IS               
069400*    CONSUMED.                                                            
069500*----------------------------------------------------------*              
069600* PRIMES THE ANSWER-TRANS LOOKAHEAD BUFFER SO 430 BELOW CAN               
069700* MATCH ANSWERS TO ASSIGNMENTS BY A ONE-RECORD LOOKAHEAD.                 
069800*----------------------------------------------------------*              
069900 110-BEGIN-PRIME-ANSWER-BUFFER.                                           
070000*    NO ROW ON FILE AT ALL IS LEGAL - A NIGHT WITH NOTHING                
070100*    BUT SPEAKING/WRITING ASSIGNMENTS HAS NO PLACEMENT                    
070200*    ANSWERS ON FILE YET.                                                 
070300     READ ANSWER-TRANS-FILE                                               
070400         AT END                                                           
070500             SET WS-AT-EOF-Y TO TRUE                                      
070600         NOT AT END                                                       
070700             MOVE AT-ASSIGN-ID  TO WS-ATX-HELD-ASSIGN-ID                  
070800             MOVE AT-SEQ-NO     TO WS-ATX-HELD-SEQ-NO                     
070900             MOVE AT-SELECTED-OPTION TO WS-ATX-HELD-OPTION                
071000             SET WS-ATX-HAVE-ROW TO TRUE                                  
071100     END-READ.                                                            
071200 110-END-PRIME-ANSWER-BUFFER.                                             
071300     EXIT.                                                                
071400*                                                                         
071500*****************************************************************         
071600* 200 SERIES - LOAD THE ITEM BANK INTO WORKING STORAGE.  ONLY             
071700* ACTIVE ITEMS ARE KEPT - A RETIRED ITEM (ACTIVE-FLAG = 'N')              
071800* STAYS ON ITEMBANK FOR HISTORY BUT IS NEVER LOADED, SO THE               
071900* 500-SERIES SCAN NEVER HAS TO CHECK THE FLAG AGAIN.                      
072000*****************************************************************         
072100 200-BEGIN-LOAD-ITEM-BANK.                                                
072200*    ONE READ PER CANDIDATE ROW - 210 DECIDES WHETHER THE                 
072300*    ROW ACTUALLY GETS A TABLE SLOT.                                      
072400     READ ITEM-BANK-FILE                                                  
072500         AT END                                                           
072600             SET WS-IB-EOF-Y TO TRUE                                      
072700         NOT AT END                                                       
072800             PERFORM 210-BEGIN-ADD-ITEM-TO-TABLE                          
072900                THRU 210-END-ADD-ITEM-TO-TABLE                            
073000     END-READ.                                                            
073100 200-END-LOAD-ITEM-BANK.                                                  
073200     EXIT.                                                                
073300*                                                                         
073400*    COPY ONE ITEMBANK RECORD INTO THE NEXT OCCURRENCE OF                 
073500*    WS-ITEM-BANK-TBL AND MARK IT UNUSED FOR THIS RUN.                    
073600*    WS-IB-COUNT (THE OCCURS DEPENDING ON) IS BUMPED HERE, NOT            
073700*    IN 200, SO A SKIPPED (INACTIVE) ITEM NEVER LEAVES A GAP              
073800*    IN THE TABLE.                                                        
073900*----------------------------------------------------------*              
074000* COPIES ONE ITEM-BANK RECORD INTO THE IN-MEMORY TABLE SO                 
074100* 500/510 CAN SCAN IT REPEATEDLY WITHOUT RE-READING THE FILE.             
074200*----------------------------------------------------------*              
074300 210-BEGIN-ADD-ITEM-TO-TABLE.                                             
074400*    RETIRED ITEMS (ACTIVE-FLAG NOT 'Y') ARE SIMPLY SKIPPED -             
074500*    THEY STAY ON ITEMBANK FOR AUDIT HISTORY BUT NEVER ENTER              
074600*    THE IN-MEMORY TABLE THE 500 SERIES SEARCHES.                         
074700*    ONLY AN ACTIVE ITEM EVER GETS A TABLE SLOT AND AN                    
074800*    OCCURRENCE NUMBER - AN INACTIVE ROW LEAVES THE TABLE                 
074900*    AND WS-IB-COUNT EXACTLY AS THEY WERE.                                
075000     IF IB-ITEM-IS-ACTIVE                                                 
075100         ADD 1 TO WS-IB-COUNT                                             
075200         MOVE IB-ITEM-ID          TO WS-IB-ITEM-ID (WS-IB-COUNT)          
075300         MOVE IB-SKILL-AREA       TO WS-IB-SKILL-AREA                     
075400                                     (WS-IB-COUNT)                        
075500         MOVE IB-TARGET-LEVEL     TO WS-IB-TARGET-LEVEL                   
075600                                     (WS-IB-COUNT)                        
075700         MOVE IB-DIFFICULTY       TO WS-IB-DIFFICULTY                     
075800                                     (WS-IB-COUNT)                        
075900         MOVE IB-DISCRIMINATION   TO WS-IB-DISCRIMIN                      
076000                                     (WS-IB-COUNT)                        
076100         MOVE IB-GUESSING         TO WS-IB-GUESSING                       
076200                                     (WS-IB-COUNT)                        
076300         MOVE IB-CORRECT-ANSWER   TO WS-IB-CORRECT-ANSWER                 
076400                                     (WS-IB-COUNT)                        
076500         MOVE 'N'                 TO WS-IB-USED-SW (WS-IB-COUNT)          
076600     END-IF.                                                              
076700 210-END-ADD-ITEM-TO-TABLE.                                               
076800     EXIT.                                                                
076900*                                                                         
077000*****************************************************************         
077100* 300 SERIES - READ AND DISPATCH ONE ASSIGNMENT RECORD.  A                
077200* PENDING PLACEMENT GOES TO THE 400 SERIES, A PENDING SPEAKING            
077300* OR WRITING ASSIGNMENT GOES TO THE 450 SERIES, AND ANYTHING              
077400* ELSE (WRONG STATUS, OR A TEST-TYPE THIS SHOP DOES NOT SCORE)            
077500* IS REJECTED AND COUNTED BUT STOPS NOTHING ELSE IN THE RUN.              
077600*****************************************************************         
077700 300-BEGIN-PROCESS-ONE-ASSIGNMENT.                                        
077800     READ ASSIGNMENTS-FILE                                                
077900         AT END                                                           
078000             SET WS-AS-EOF-Y TO TRUE                                      
078100         NOT AT END                                                       
078200             ADD 1 TO WS-CT-ASSIGNMENTS-READ                              
078300*            CHECK FOR A TEST-TYPE BREAK BEFORE DISPATCHING -             
078400*            THE SUBTOTAL LINE HAS TO REFLECT THE GROUP THAT              
078500*            JUST ENDED, NOT THE ROW WE ARE ABOUT TO PROCESS.             
078600             PERFORM 305-BEGIN-CHECK-CONTROL-BREAK                        
078700                THRU 305-END-CHECK-CONTROL-BREAK                          
078800             EVALUATE TRUE                                                
078900*                PLACEMENT ASSIGNMENTS DRIVE THE FULL                     
079000*                ADAPTIVE-TESTING LOOP IN THE 420 SERIES.                 
079100                 WHEN AS-STATUS-PENDING AND AS-TYPE-IS-PLACEMENT          
079200                     PERFORM 400-BEGIN-PROCESS-PLACEMENT-ASSIGN           
079300                        THRU 400-END-PROCESS-PLACEMENT-ASSIGN             
079400                 WHEN AS-STATUS-PENDING AND                               
079500                        (AS-TYPE-IS-SPEAKING OR                           
079600                         AS-TYPE-IS-WRITING)                              
079700                     PERFORM 450-BEGIN-PROCESS-DIAGNOSTIC-ASSIGN          
079800                        THRU 450-END-PROCESS-DIAGNOSTIC-ASSIGN            
079900*                NEITHER PENDING-PLACEMENT NOR PENDING-                   
080000*                SPEAKING/WRITING - REJECTED, NOT ABENDED.                
080100                 WHEN OTHER                                               
080200                     PERFORM 490-BEGIN-REJECT-ASSIGNMENT                  
080300                        THRU 490-END-REJECT-ASSIGNMENT                    
080400             END-EVALUATE                                                 
080500     END-READ.                                                            
080600 300-END-PROCESS-ONE-ASSIGNMENT.                                          
080700     EXIT.                                                                
080800*                                                                         
080900*    TEST-TYPE CONTROL BREAK.  WS-FIRST-GROUP-SW KEEPS THE                
081000*    VERY FIRST ROW OF THE RUN FROM FIRING A SUBTOTAL FOR A               
081100*    GROUP THAT NEVER EXISTED.  ASSIGNMENTS-FILE ARRIVES                  
081200*    SORTED BY TEST-TYPE FROM THE UPSTREAM EXTRACT - PLACERUN             
081300*    DOES NOT SORT IT AGAIN.                                              
081400*----------------------------------------------------------*              
081500* FIRES THE SUBTOTAL LINE WHEN THE TEST-TYPE ON THE                       
081600* ASSIGNMENT RECORD CHANGES FROM THE PRIOR RECORD.                        
081700*----------------------------------------------------------*              
081800 305-BEGIN-CHECK-CONTROL-BREAK.                                           
081900*    A BREAK ONLY FIRES BETWEEN TWO DIFFERENT TEST-TYPE                   
082000*    GROUPS - NEVER ON THE VERY FIRST ROW OF THE RUN.                     
082100     IF NOT WS-FIRST-GROUP                                                
082200         AND AS-TEST-TYPE NOT = WS-LAST-TEST-TYPE                         
082300             PERFORM 840-BEGIN-PRINT-TYPE-SUBTOTAL                        
082400                THRU 840-END-PRINT-TYPE-SUBTOTAL                          
082500     END-IF.                                                              
082600     MOVE 'N' TO WS-FIRST-GROUP-SW.                                       
082700     MOVE AS-TEST-TYPE TO WS-LAST-TEST-TYPE.                              
082800 305-END-CHECK-CONTROL-BREAK.                                             
082900     EXIT.                                                                
083000*                                                                         
083100*****************************************************************         
083200* 400 SERIES - PLACEMENT (TYPE P) ADAPTIVE TEST FLOW.  RESETS             
083300* THE SESSION TO A FRESH THETA/SE, CLEARS THE ITEM-USED FLAGS             
083400* SO A PRIOR TAKER'S USED ITEMS ARE AVAILABLE AGAIN, THEN RUNS            
083500* THE ADAPTIVE LOOP UNTIL 650 SAYS TO STOP.                               
083600*****************************************************************         
083700 400-BEGIN-PROCESS-PLACEMENT-ASSIGN.                                      
083800*    STARTING PRIOR - THETA ZERO, SE 2.0000 - IS THE STANDARD-            
083900*    NORMAL ASSUMPTION BEFORE ANY ANSWER HAS BEEN SEEN.                   
084000     MOVE ZERO  TO WS-THETA.                                              
084100     MOVE 2.0000 TO WS-STD-ERROR.                                         
084200     MOVE ZERO  TO WS-QUESTIONS-ANSWERED.                                 
084300     MOVE ZERO  TO WS-CORRECT-COUNT.                                      
084400     MOVE SPACES TO WS-COMPLETE-REASON.                                   
084500     MOVE 'N'   TO WS-SESSION-DONE-SW.                                    
084600*    ONLY AN IN-PROGRESS SESSION MAY HAVE AN ANSWER SCORED                
084700*    AGAINST IT - SEE THE GATE AT 410 ABOVE.                              
084800     SET WS-SESS-STATUS-IN-PROGRESS TO TRUE.                              
084900     PERFORM 405-BEGIN-RESET-ITEM-USED-FLAGS                              
085000        THRU 405-END-RESET-ITEM-USED-FLAGS.                               
085100     PERFORM 420-BEGIN-RUN-ADAPTIVE-LOOP                                  
085200        THRU 420-END-RUN-ADAPTIVE-LOOP                                    
085300       UNTIL WS-SESSION-DONE.                                             
085400     PERFORM 480-BEGIN-COMPLETE-PLACEMENT-SESSION                         
085500        THRU 480-END-COMPLETE-PLACEMENT-SESSION.                          
085600 400-END-PROCESS-PLACEMENT-ASSIGN.                                        
085700     EXIT.                                                                
085800*                                                                         
085900*    405/406 CLEAR EVERY ITEM'S USED FLAG BEFORE A NEW TAKER              
086000*    STARTS.  THE ITEM BANK IS SHARED ACROSS ALL TAKERS IN THE            
086100*    RUN, SO "USED" HAS TO MEAN "USED BY THIS TAKER'S SESSION",           
086200*    NOT "USED SOMETIME TONIGHT".                                         
086300*----------------------------------------------------------*              
086400* CLEARS THE USED-SWITCH ON EVERY TABLE ENTRY SO A NEW                    
086500* PLACEMENT SESSION CAN DRAW FROM THE FULL ITEM BANK AGAIN.               
086600*----------------------------------------------------------*              
086700 405-BEGIN-RESET-ITEM-USED-FLAGS.                                         
086800*    ONE PASS OVER THE WHOLE LOADED BANK, IN TABLE ORDER.                 
086900     PERFORM 406-BEGIN-RESET-ONE-FLAG                                     
087000        THRU 406-END-RESET-ONE-FLAG                                       
087100       VARYING IDX-ITEM-BANK FROM 1 BY 1                                  
087200         UNTIL IDX-ITEM-BANK > WS-IB-COUNT.                               
087300 405-END-RESET-ITEM-USED-FLAGS.                                           
087400     EXIT.                                                                
087500*                                                                         
087600 406-BEGIN-RESET-ONE-FLAG.                                                
087700*    'N' = AVAILABLE TO BE PICKED BY THE 500 SERIES.                      
087800*    ONE PASS OVER THE WHOLE TABLE, ONE ENTRY AT A TIME -                 
087900*    NO SHORTCUT EXISTS FOR CLEARING AN OCCURS TABLE.                     
088000     MOVE 'N' TO WS-IB-USED-SW (IDX-ITEM-BANK).                           
088100 406-END-RESET-ONE-FLAG.                                                  
088200     EXIT.                                                                
088300*                                                                         
088400*    410 IS A DEFENSIVE GATE, NOT A BUSINESS DECISION THIS                
088500*    BATCH EXPECTS TO SEE TRIP - AN ANSWER MAY ONLY BE SCORED             
088600*    WHILE THE IN-MEMORY SESSION STATUS SWITCH SAYS IN-PROGRESS.          
088700*    THE BATCH DRIVES ITS OWN SESSION FROM 400 ABOVE, SO THE              
088800*    SWITCH SHOULD ALWAYS BE IN-PROGRESS BY THE TIME 410 RUNS -           
088900*    THE CHECK STAYS IN PLACE ANYWAY, PER TKT-5107, SO A FUTURE           
089000*    CHANGE THAT LETS SOMETHING ELSE DRIVE THE LOOP CANNOT                
089100*    SNEAK AN ANSWER PAST A SESSION THAT HAS ALREADY ENDED.               
089200*----------------------------------------------------------*              
089300* CHECKS THAT AN ANSWER RECORD IS PRESENT AND ITS SELECTED                
089400* OPTION IS ONE THIS SHOP RECOGNIZES BEFORE IT IS SCORED.                 
089500*----------------------------------------------------------*              
089600 410-BEGIN-VALIDATE-ANSWER-STATE.                                         
089700*    'N' STOPS 420 FROM SCORING OR RE-ESTIMATING ANYTHING                 
089800*    THIS TRIP AROUND THE LOOP.                                           
089900     IF NOT WS-SESS-STATUS-IN-PROGRESS                                    
090000         MOVE 'N' TO WS-ANSWER-VALID-SW                                   
090100     ELSE                                                                 
090200         MOVE 'Y' TO WS-ANSWER-VALID-SW                                   
090300     END-IF.                                                              
090400 410-END-VALIDATE-ANSWER-STATE.                                           
090500     EXIT.                                                                
090600*                                                                         
090700*****************************************************************         
090800* 420 SERIES - ONE TRIP AROUND THE ADAPTIVE LOOP: PICK THE NEXT           
090900* ITEM, READ THE TAKER'S ANSWER TO IT, VALIDATE AND SCORE THE             
091000* ANSWER, RE-ESTIMATE ABILITY, THEN CHECK WHETHER TO STOP.  A             
091100* REJECTED ANSWER (BLANK, OR SESSION NOT IN-PROGRESS PER 410)             
091200* IS COUNTED IN WS-CT-ANSWER-ERRORS AND SKIPS EVERYTHING FROM             
091300* THE QUESTIONS-ANSWERED BUMP THROUGH THE RE-ESTIMATE - IT MUST           
091400* NOT MOVE THE ABILITY ESTIMATE OR COUNT AS A QUESTION ASKED,             
091500* PER THE SAME RULE THAT GOVERNS 410 ABOVE.                               
091600*****************************************************************         
091700 420-BEGIN-RUN-ADAPTIVE-LOOP.                                             
091800     PERFORM 500-BEGIN-SELECT-NEXT-ITEM                                   
091900        THRU 500-END-SELECT-NEXT-ITEM.                                    
092000     IF NOT WS-SELECTED-ITEM-FOUND                                        
092100*        BANK IS EXHAUSTED FOR THIS SKILL MIX BEFORE THE                  
092200*        PRECISION OR MAX-QUESTIONS RULE EVER FIRED.                      
092300         MOVE 'NO-ITEMS    ' TO WS-COMPLETE-REASON                        
092400         MOVE 'Y' TO WS-SESSION-DONE-SW                                   
092500     ELSE                                                                 
092600         PERFORM 430-BEGIN-READ-NEXT-ANSWER                               
092700            THRU 430-END-READ-NEXT-ANSWER                                 
092800         IF NOT WS-ANSWER-AVAILABLE                                       
092900*            AN ITEM WAS PICKED BUT ANSWER-TRANS-FILE RAN OUT             
093000*            OF ROWS FOR THIS ASSIGNMENT - TREAT THE SAME AS              
093100*            AN EXHAUSTED BANK RATHER THAN LOOPING FOREVER.               
093200             MOVE 'NO-ITEMS    ' TO WS-COMPLETE-REASON                    
093300             MOVE 'Y' TO WS-SESSION-DONE-SW                               
093400         ELSE                                                             
093500             PERFORM 410-BEGIN-VALIDATE-ANSWER-STATE                      
093600                THRU 410-END-VALIDATE-ANSWER-STATE                        
093700*            560 IS ONLY PERFORMED WHEN 410 HAS ALREADY PASSED -          
093800*            560 RE-DERIVES WS-ANSWER-VALID-SW FROM ITS OWN               
093900*            BLANK CHECK, SO CALLING IT UNCONDITIONALLY WOULD             
094000*            OVERWRITE 410'S SESSION-STATUS DETERMINATION.                
094100             IF WS-ANSWER-IS-VALID                                        
094200                 PERFORM 560-BEGIN-SCORE-ANSWER                           
094300                    THRU 560-END-SCORE-ANSWER                             
094400             END-IF                                                       
094500             IF WS-ANSWER-IS-VALID                                        
094600                 ADD 1 TO WS-QUESTIONS-ANSWERED                           
094700*                RECORD THIS ITEM'S PARAMETERS AND THE SCORE              
094800*                AGAINST IT IN WS-SESSION-ANSWERS - 620/626               
094900*                RE-RUN THE ESTIMATE OVER THE WHOLE SESSION,              
095000*                NOT JUST THE LATEST ANSWER, SO EVERY ANSWER              
095100*                HAS TO STAY ON FILE FOR THE LIFE OF THE                  
095200*                SESSION.                                                 
095300                 MOVE WS-CUR-ITEM-DISCRIMIN TO                            
095400                     WS-SA-DISCRIMIN (WS-QUESTIONS-ANSWERED)              
095500                 MOVE WS-CUR-ITEM-DIFFICULTY TO                           
095600                     WS-SA-DIFFICULTY (WS-QUESTIONS-ANSWERED)             
095700                 MOVE WS-CUR-ANSWER-SCORE TO                              
095800                     WS-SA-SCORE (WS-QUESTIONS-ANSWERED)                  
095900                 IF WS-CUR-ANSWER-SCORE = 1.0000                          
096000                     ADD 1 TO WS-CORRECT-COUNT                            
096100                 END-IF                                                   
096200                 PERFORM 620-BEGIN-ESTIMATE-ABILITY                       
096300                    THRU 620-END-ESTIMATE-ABILITY                         
096400                 PERFORM 650-BEGIN-CHECK-TERMINATION                      
096500                    THRU 650-END-CHECK-TERMINATION                        
096600             ELSE                                                         
096700*                REJECTED ANSWER - COUNTED, NOT SCORED, PER               
096800*                TKT-5107.  QUESTIONS-ANSWERED AND THETA ARE              
096900*                BOTH LEFT EXACTLY AS THEY WERE.                          
097000                 ADD 1 TO WS-CT-ANSWER-ERRORS                             
097100             END-IF                                                       
097200         END-IF                                                           
097300     END-IF.                                                              
097400 420-END-RUN-ADAPTIVE-LOOP.                                               
097500     EXIT.                                                                
097600*                                                                         
097700*    430 SATISFIES ONE ITEM'S ANSWER FROM THE LOOK-AHEAD BUFFER           
097800*    IF THE HELD ROW BELONGS TO THE ASSIGNMENT CURRENTLY BEING            
097900*    SCORED.  A HELD ROW FOR A DIFFERENT ASSIGN-ID MEANS THIS             
098000*    ASSIGNMENT HAS NO MORE ANSWERS ON FILE - WS-ANSWER-AVAIL-SW          
098100*    IS LEFT 'N' AND THE BUFFER IS NOT ADVANCED, SO THE NEXT              
098200*    ASSIGNMENT PICKS UP THE SAME HELD ROW.                               
098300*----------------------------------------------------------*              
098400* ADVANCES THE ANSWER-TRANS LOOKAHEAD BUFFER ONE RECORD -                 
098500* MIRRORS THE PRIMING LOGIC IN 110 ABOVE.                                 
098600*----------------------------------------------------------*              
098700 430-BEGIN-READ-NEXT-ANSWER.                                              
098800*    ASSUME NOTHING IS AVAILABLE UNTIL THE MATCH BELOW                    
098900*    PROVES OTHERWISE.                                                    
099000     MOVE 'N' TO WS-ANSWER-AVAIL-SW.                                      
099100     IF WS-ATX-HAVE-ROW                                                   
099200         AND WS-ATX-HELD-ASSIGN-ID = AS-ASSIGN-ID                         
099300             MOVE WS-ATX-HELD-OPTION TO WS-CUR-SELECTED-OPTION            
099400             MOVE 'Y' TO WS-ANSWER-AVAIL-SW                               
099500             PERFORM 432-BEGIN-ADVANCE-ANSWER-BUFFER                      
099600                THRU 432-END-ADVANCE-ANSWER-BUFFER                        
099700     END-IF.                                                              
099800 430-END-READ-NEXT-ANSWER.                                                
099900     EXIT.                                                                
100000*                                                                         
100100*    REFILL THE HELD ROW ONCE ITS ANSWER HAS BEEN CONSUMED BY             
100200*    430 ABOVE.  SAME READ LOGIC AS THE 110 PRIMING PARAGRAPH -           
100300*    KEPT SEPARATE RATHER THAN SHARED SINCE ONE RUNS ONCE PER             
100400*    JOB AND THE OTHER RUNS ONCE PER ANSWER.                              
100500*----------------------------------------------------------*              
100600* HOLDS THE JUST-READ ANSWER RECORD IN WS-ATX-HELD-REC UNTIL              
100700* 430 IS READY TO HAND IT TO THE CALLER.                                  
100800*----------------------------------------------------------*              
100900 432-BEGIN-ADVANCE-ANSWER-BUFFER.                                         
101000*    SAME SHAPE AS 110'S PRIMING READ ABOVE - SEE THE 110                 
101100*    BANNER FOR WHY THE HOLD-ONE-ROW-AHEAD DESIGN EXISTS.                 
101200     READ ANSWER-TRANS-FILE                                               
101300         AT END                                                           
101400             SET WS-AT-EOF-Y TO TRUE                                      
101500             MOVE 'N' TO WS-ATX-HAVE-ROW-SW                               
101600         NOT AT END                                                       
101700             MOVE AT-ASSIGN-ID  TO WS-ATX-HELD-ASSIGN-ID                  
101800             MOVE AT-SEQ-NO     TO WS-ATX-HELD-SEQ-NO                     
101900             MOVE AT-SELECTED-OPTION TO WS-ATX-HELD-OPTION                
102000             SET WS-ATX-HAVE-ROW TO TRUE                                  
102100     END-READ.                                                            
102200 432-END-ADVANCE-ANSWER-BUFFER.                                           
102300     EXIT.                                                                
102400*                                                                         
102500*    435/436 COUNT (BUT DO NOT SCORE) THE ANSWER-TRANS ROWS               
102600*    HELD AGAINST A SPEAKING/WRITING ASSIGNMENT - THE 450                 
102700*    SERIES DIAGNOSTIC FLOW NEEDS PR-QUESTIONS-ANSWERED FOR               
102800*    THE RESULT ROW BUT HAS NO ADAPTIVE LOOP TO COUNT THEM                
102900*    ALONG THE WAY.                                                       
103000*----------------------------------------------------------*              
103100* COUNTS HOW MANY ANSWER-TRANS RECORDS BELONG TO ONE                      
103200* ASSIGNMENT WITHOUT DISTURBING THE MAIN LOOKAHEAD BUFFER.                
103300*----------------------------------------------------------*              
103400 435-BEGIN-COUNT-ANSWERS-FOR-ASSIGNMENT.                                  
103500*    DIAGNOSTIC ASSIGNMENTS STILL REPORT A QUESTION COUNT                 
103600*    EVEN THOUGH NOTHING HERE IS ADAPTIVELY SCORED.                       
103700     MOVE ZERO TO WS-QUESTIONS-ANSWERED.                                  
103800     PERFORM 430-BEGIN-READ-NEXT-ANSWER                                   
103900        THRU 430-END-READ-NEXT-ANSWER.                                    
104000     PERFORM 436-BEGIN-COUNT-ONE-ANSWER                                   
104100        THRU 436-END-COUNT-ONE-ANSWER                                     
104200       UNTIL NOT WS-ANSWER-AVAILABLE.                                     
104300 435-END-COUNT-ANSWERS-FOR-ASSIGNMENT.                                    
104400     EXIT.                                                                
104500*                                                                         
104600*----------------------------------------------------------*              
104700* TALLIES ONE MATCHING RECORD FOR 435 ABOVE.                              
104800*----------------------------------------------------------*              
104900 436-BEGIN-COUNT-ONE-ANSWER.                                              
105000*    COUNT, DO NOT SCORE - THE RATER'S SCORE CAME IN ALREADY              
105100*    VIA 450'S FIXED-LEVEL LOGIC.                                         
105200     ADD 1 TO WS-QUESTIONS-ANSWERED.                                      
105300     PERFORM 430-BEGIN-READ-NEXT-ANSWER                                   
105400        THRU 430-END-READ-NEXT-ANSWER.                                    
105500 436-END-COUNT-ONE-ANSWER.                                                
105600     EXIT.                                                                
105700*                                                                         
105800*****************************************************************         
105900* 450 SERIES - SPEAKING/WRITING (TYPE S/W) DIAGNOSTIC FLOW.               
106000* THESE TWO TEST TYPES DO NOT RUN THE ADAPTIVE ENGINE AT ALL -            
106100* THE CENTER'S HUMAN RATERS SCORE SPEAKING AND WRITING SAMPLES            
106200* OFFLINE, SO PLACERUN JUST POSTS THE STANDARD FIXED LEVEL AND            
106300* RAW SCORE FOR THE TEST TYPE AND MOVES ON.  ANY OTHER TYPE               
106400* REACHING HERE IS A DATA ERROR ON THE UPSTREAM ASSIGNMENT                
106500* EXTRACT AND IS REJECTED THE SAME AS AN UNRECOGNIZED STATUS.             
106600*****************************************************************         
106700 450-BEGIN-PROCESS-DIAGNOSTIC-ASSIGN.                                     
106800*    FIXED LEVEL/SCORE PER TEST TYPE - NO ADAPTIVE LOGIC                  
106900*    RUNS FOR EITHER OF THESE TWO TEST TYPES.                             
107000     EVALUATE TRUE                                                        
107100         WHEN AS-TYPE-IS-SPEAKING                                         
107200*        FIXED SPEAKING SCORE - SET BY SHOP POLICY, NOT                   
107300*        DERIVED FROM ANY ANSWER ON FILE.                                 
107400             MOVE 'B1'    TO WS-DIAG-LEVEL                                
107500             MOVE 0.6200  TO WS-DIAG-RAW-SCORE                            
107600         WHEN AS-TYPE-IS-WRITING                                          
107700*        FIXED WRITING SCORE - SAME POLICY AS SPEAKING                    
107800*        ABOVE, JUST A DIFFERENT LEVEL AND RAW SCORE.                     
107900             MOVE 'B2'    TO WS-DIAG-LEVEL                                
108000             MOVE 0.7500  TO WS-DIAG-RAW-SCORE                            
108100         WHEN OTHER                                                       
108200             PERFORM 490-BEGIN-REJECT-ASSIGNMENT                          
108300                THRU 490-END-REJECT-ASSIGNMENT                            
108400     END-EVALUATE.                                                        
108500     IF AS-TYPE-IS-SPEAKING OR AS-TYPE-IS-WRITING                         
108600         PERFORM 435-BEGIN-COUNT-ANSWERS-FOR-ASSIGNMENT                   
108700            THRU 435-END-COUNT-ANSWERS-FOR-ASSIGNMENT                     
108800         MOVE 'DIAGNOSTIC  ' TO WS-COMPLETE-REASON                        
108900         PERFORM 470-BEGIN-COMPLETE-DIAGNOSTIC-SESSION                    
109000            THRU 470-END-COMPLETE-DIAGNOSTIC-SESSION                      
109100     END-IF.                                                              
109200 450-END-PROCESS-DIAGNOSTIC-ASSIGN.                                       
109300     EXIT.                                                                
109400*                                                                         
109500*****************************************************************         
109600* 470/480 SERIES - BUILD AND WRITE THE RESULT ROW, BUMP RUN               
109700* TOTALS AND PRINT THE REPORT DETAIL LINE FOR ONE ASSIGNMENT.             
109800* 470 HANDLES THE DIAGNOSTIC (S/W) VIEW OF THE RESULT RECORD -            
109900* ABILITY AND SE ARE LEFT ZERO SINCE THERE IS NO THETA FOR A              
110000* FIXED-SCORE TEST TYPE.  480 HANDLES THE PLACEMENT VIEW AND              
110100* IS WHERE THE FINAL THETA/SE ARE ROUNDED INTO THE RESULT                 
110200* RECORD - SEE TKT-5390 ABOVE.                                            
110300*****************************************************************         
110400 470-BEGIN-COMPLETE-DIAGNOSTIC-SESSION.                                   
110500*    CLEAR THE RECORD BEFORE BUILDING IT SO NO STALE DATA                 
110600*    FROM A PRIOR ASSIGNMENT LEAKS INTO THIS ONE'S FILLER.                
110700     MOVE SPACES              TO PR-RESULT-RECORD.                        
110800     MOVE AS-ASSIGN-ID        TO PR-ASSIGN-ID.                            
110900     MOVE AS-TEST-TAKER-ID    TO PR-TEST-TAKER-ID.                        
111000     MOVE AS-TEST-TYPE        TO PR-RESULT-TYPE.                          
111100     MOVE WS-QUESTIONS-ANSWERED                                           
111200                              TO PR-QUESTIONS-ANSWERED.                   
111300*    NO THETA EXISTS FOR A FIXED-SCORE DIAGNOSTIC TEST -                  
111400*    ABILITY AND SE ARE LEFT AT ZERO ON PURPOSE.                          
111500     MOVE ZERO                TO PR-FINAL-ABILITY.                        
111600     MOVE ZERO                TO PR-STANDARD-ERROR.                       
111700     MOVE WS-DIAG-LEVEL        TO PR-PROFICIENCY-LEVEL.                   
111800     MOVE WS-DIAG-RAW-SCORE    TO PR-RAW-SCORE.                           
111900     MOVE WS-COMPLETE-REASON   TO PR-COMPLETE-REASON.                     
112000     WRITE PR-RESULT-RECORD.                                              
112100     ADD 1 TO WS-CT-COMPLETED.                                            
112200     ADD WS-QUESTIONS-ANSWERED TO WS-CT-QUESTIONS-ASKED.                  
112300     ADD 1 TO WS-STY-ASSIGN-CNT.                                          
112400     ADD WS-QUESTIONS-ANSWERED TO WS-STY-QUESTION-CNT.                    
112500*    DIAGNOSTIC LEVELS ARE FIXED (B1/B2), NOT SEARCHED BY                 
112600*    THETA - BUMP THE SAME DISTRIBUTION TABLE THE 700 SERIES              
112700*    USES SO GRAND-TOTAL LEVEL COUNTS STAY IN ONE PLACE.  BAND            
112800*    3 IS B1, BAND 4 IS B2 - SEE WS-CEFR-BAND-TABLE-R ABOVE.              
112900*    B1/B2 MAP TO BAND 3/4 IN THE SAME SIX-ROW TABLE THE                  
113000*    700 SERIES USES FOR PLACEMENT LEVELS.                                
113100     IF WS-DIAG-LEVEL = 'B1'                                              
113200         ADD 1 TO WS-LEVEL-DIST-CNT (3)                                   
113300     ELSE                                                                 
113400         ADD 1 TO WS-LEVEL-DIST-CNT (4)                                   
113500     END-IF.                                                              
113600     MOVE AS-ASSIGN-ID         TO WS-DL-ASSIGN-ID.                        
113700     MOVE AS-TEST-TAKER-ID     TO WS-DL-TAKER-ID.                         
113800     MOVE AS-TEST-TYPE         TO WS-DL-TYPE.                             
113900     MOVE WS-QUESTIONS-ANSWERED TO WS-DL-QUESTIONS.                       
114000     MOVE ZERO                 TO WS-DL-CORRECT.                          
114100     MOVE ZERO                 TO WS-DL-ABILITY.                          
114200     MOVE ZERO                 TO WS-DL-SE.                               
114300     MOVE WS-DIAG-LEVEL         TO WS-DL-LEVEL.                           
114400     MOVE WS-COMPLETE-REASON    TO WS-DL-REASON.                          
114500     PERFORM 820-BEGIN-PRINT-DETAIL-LINE                                  
114600        THRU 820-END-PRINT-DETAIL-LINE.                                   
114700 470-END-COMPLETE-DIAGNOSTIC-SESSION.                                     
114800     EXIT.                                                                
114900*                                                                         
115000*----------------------------------------------------------*              
115100* WRITES THE FINAL PLACEMENT-RESULTS RECORD ONCE THE                      
115200* ADAPTIVE LOOP HAS DECIDED THE SESSION IS DONE.                          
115300*----------------------------------------------------------*              
115400 480-BEGIN-COMPLETE-PLACEMENT-SESSION.                                    
115500*    CLEAR THE RECORD BEFORE BUILDING IT - SAME REASON AS                 
115600*    470 ABOVE.                                                           
115700*    THETA IS FINAL BY NOW - 700 MAPS IT TO A CEFR BAND                   
115800*    BEFORE THE RESULT ROW IS BUILT.                                      
115900     PERFORM 700-BEGIN-MAP-PROFICIENCY-LEVEL                              
116000        THRU 700-END-MAP-PROFICIENCY-LEVEL.                               
116100     MOVE SPACES              TO PR-RESULT-RECORD.                        
116200     MOVE AS-ASSIGN-ID        TO PR-ASSIGN-ID.                            
116300     MOVE AS-TEST-TAKER-ID    TO PR-TEST-TAKER-ID.                        
116400     MOVE AS-TEST-TYPE        TO PR-RESULT-TYPE.                          
116500     MOVE WS-QUESTIONS-ANSWERED                                           
116600                              TO PR-QUESTIONS-ANSWERED.                   
116700*    TKT-5390 - COMPUTE ... ROUNDED, NOT A PLAIN MOVE, SO THE             
116800*    8-DECIMAL WORKING FIELDS ARE ROUNDED HALF-UP INTO THE                
116900*    4-DECIMAL RESULT FIELDS INSTEAD OF BEING TRUNCATED.                  
117000*    TKT-5390 - ROUNDED, NOT TRUNCATED, SO A THETA OF                     
117100*    0.94996 REPORTS AS 0.9500, NOT 0.9499.                               
117200     COMPUTE PR-FINAL-ABILITY ROUNDED = WS-THETA.                         
117300     COMPUTE PR-STANDARD-ERROR ROUNDED = WS-STD-ERROR.                    
117400     MOVE WS-CB-LEVEL (IDX-CEFR-BAND) TO PR-PROFICIENCY-LEVEL.            
117500*    GUARD AGAINST DIVIDE-BY-ZERO ON THE (RARE) SESSION                   
117600*    THAT ENDED WITH NO SCORED QUESTIONS AT ALL.                          
117700     IF WS-QUESTIONS-ANSWERED > ZERO                                      
117800         DIVIDE WS-CORRECT-COUNT BY WS-QUESTIONS-ANSWERED                 
117900             GIVING PR-RAW-SCORE ROUNDED                                  
118000     ELSE                                                                 
118100         MOVE ZERO TO PR-RAW-SCORE                                        
118200     END-IF.                                                              
118300     MOVE WS-COMPLETE-REASON  TO PR-COMPLETE-REASON.                      
118400     WRITE PR-RESULT-RECORD.                                              
118500     ADD 1 TO WS-CT-COMPLETED.                                            
118600     ADD WS-QUESTIONS-ANSWERED TO WS-CT-QUESTIONS-ASKED.                  
118700     ADD WS-CORRECT-COUNT      TO WS-CT-CORRECT.                          
118800     ADD 1 TO WS-STY-ASSIGN-CNT.                                          
118900     ADD WS-QUESTIONS-ANSWERED TO WS-STY-QUESTION-CNT.                    
119000     MOVE AS-ASSIGN-ID         TO WS-DL-ASSIGN-ID.                        
119100     MOVE AS-TEST-TAKER-ID     TO WS-DL-TAKER-ID.                         
119200     MOVE AS-TEST-TYPE         TO WS-DL-TYPE.                             
119300     MOVE WS-QUESTIONS-ANSWERED TO WS-DL-QUESTIONS.                       
119400     MOVE WS-CORRECT-COUNT      TO WS-DL-CORRECT.                         
119500*    SAME ROUNDING RULE APPLIES TO THE REPORT COPY OF ABILITY             
119600*    AND SE AS TO THE RESULT-RECORD COPY ABOVE.                           
119700*    REPORT COPY OF ABILITY/SE - SAME ROUNDING RULE AS THE                
119800*    RESULT-RECORD COPY ABOVE.                                            
119900     COMPUTE WS-DL-ABILITY ROUNDED = WS-THETA.                            
120000     COMPUTE WS-DL-SE ROUNDED = WS-STD-ERROR.                             
120100     MOVE PR-PROFICIENCY-LEVEL  TO WS-DL-LEVEL.                           
120200     MOVE WS-COMPLETE-REASON    TO WS-DL-REASON.                          
120300     PERFORM 820-BEGIN-PRINT-DETAIL-LINE                                  
120400        THRU 820-END-PRINT-DETAIL-LINE.                                   
120500 480-END-COMPLETE-PLACEMENT-SESSION.                                      
120600     EXIT.                                                                
120700*                                                                         
120800*****************************************************************         
120900* 490 SERIES - ASSIGNMENT NOT ELIGIBLE TO START.  COVERS BOTH             
121000* A STATUS OTHER THAN PENDING (ALREADY COMPLETED, EXPIRED OR              
121100* CANCELLED) AND A TEST-TYPE THIS SHOP DOES NOT RECOGNIZE.  NO            
121200* RESULT ROW IS WRITTEN FOR A REJECTED ASSIGNMENT - ONLY A                
121300* REPORT LINE AND A BUMP TO WS-CT-REJECTED.                               
121400*****************************************************************         
121500 490-BEGIN-REJECT-ASSIGNMENT.                                             
121600*    NO RESULT ROW IS WRITTEN FOR A REJECT - ONLY THE REPORT              
121700*    DETAIL LINE AND THE RUN-LEVEL REJECT COUNT.                          
121800*    REJECT COVERS TWO CASES - A STATUS OTHER THAN PENDING,               
121900*    OR A TEST-TYPE THIS SHOP DOES NOT RECOGNIZE.                         
122000     ADD 1 TO WS-CT-REJECTED.                                             
122100     MOVE AS-ASSIGN-ID          TO WS-DL-ASSIGN-ID.                       
122200     MOVE AS-TEST-TAKER-ID      TO WS-DL-TAKER-ID.                        
122300     MOVE AS-TEST-TYPE          TO WS-DL-TYPE.                            
122400     MOVE ZERO                  TO WS-DL-QUESTIONS.                       
122500     MOVE ZERO                  TO WS-DL-CORRECT.                         
122600     MOVE ZERO                  TO WS-DL-ABILITY.                         
122700     MOVE ZERO                  TO WS-DL-SE.                              
122800     MOVE SPACES                TO WS-DL-LEVEL.                           
122900     MOVE 'REJECTED'            TO WS-DL-REASON.                          
123000     PERFORM 820-BEGIN-PRINT-DETAIL-LINE                                  
123100        THRU 820-END-PRINT-DETAIL-LINE.                                   
123200 490-END-REJECT-ASSIGNMENT.                                               
123300     EXIT.                                                                
123400*                                                                         
123500*****************************************************************         
123600* 500 SERIES - PICK THE MOST INFORMATIVE UNUSED ITEM AT THE               
123700* TAKER'S CURRENT ABILITY ESTIMATE.  TIES GO TO THE FIRST ITEM            
123800* FOUND IN BANK ORDER (SEE TKT-0340 ABOVE) - WS-CI-INFO MUST              
123900* BEAT THE RUNNING BEST STRICTLY, NOT TIE IT, FOR A LATER ITEM            
124000* TO REPLACE AN EARLIER ONE.                                              
124100*****************************************************************         
124200 500-BEGIN-SELECT-NEXT-ITEM.                                              
124300*    RESET THE RUNNING BEST BEFORE SCANNING THE WHOLE BANK                
124400*    ONE MORE TIME - THERE IS NO SHORTCUT FOR A FRESH THETA.              
124500*    NO ITEM HAS BEEN SEEN YET THIS PASS - 510 REPLACES                   
124600*    THIS ZERO THE FIRST TIME IT FINDS ANY ELIGIBLE ITEM.                 
124700     MOVE ZERO TO WS-BEST-INFO.                                           
124800     MOVE ZERO TO WS-BEST-ITEM-IDX-N.                                     
124900     MOVE 'N'  TO WS-SELECTED-ITEM-SW.                                    
125000     PERFORM 510-BEGIN-SCAN-ITEM                                          
125100        THRU 510-END-SCAN-ITEM                                            
125200       VARYING IDX-ITEM-BANK FROM 1 BY 1                                  
125300         UNTIL IDX-ITEM-BANK > WS-IB-COUNT.                               
125400     IF WS-SELECTED-ITEM-FOUND                                            
125500         MOVE WS-IB-DIFFICULTY (WS-BEST-ITEM-IDX-N)                       
125600                              TO WS-CUR-ITEM-DIFFICULTY                   
125700         MOVE WS-IB-DISCRIMIN (WS-BEST-ITEM-IDX-N)                        
125800                              TO WS-CUR-ITEM-DISCRIMIN                    
125900         MOVE WS-IB-CORRECT-ANSWER (WS-BEST-ITEM-IDX-N)                   
126000                              TO WS-CUR-ITEM-CORRECT-ANSWER               
126100         SET WS-IB-ITEM-USED (WS-BEST-ITEM-IDX-N) TO TRUE                 
126200     END-IF.                                                              
126300 500-END-SELECT-NEXT-ITEM.                                                
126400     EXIT.                                                                
126500*                                                                         
126600*    ONE ITEM'S TURN AT THE SCAN.  ONLY AN UNUSED ITEM IN ONE             
126700*    OF THE THREE SCORED SKILL AREAS IS EVEN CONSIDERED - AN              
126800*    ITEM BANKED UNDER SOME FUTURE SKILL AREA THIS PROGRAM                
126900*    DOES NOT YET SUPPORT IS SIMPLY SKIPPED, NOT REJECTED.                
127000*----------------------------------------------------------*              
127100* TESTS ONE TABLE ENTRY AGAINST THE ELIGIBILITY RULES AND                 
127200* KEEPS IT IF ITS INFORMATION BEATS THE BEST SEEN SO FAR.                 
127300*----------------------------------------------------------*              
127400 510-BEGIN-SCAN-ITEM.                                                     
127500*    SKIP AN ITEM THIS TAKER HAS ALREADY SEEN, AND SKIP ANY               
127600*    SKILL AREA THIS ENGINE DOES NOT YET SCORE.                           
127700     IF WS-IB-ITEM-NOT-USED (IDX-ITEM-BANK)                               
127800         AND (WS-IB-SKILL-IS-GRAMMAR (IDX-ITEM-BANK)                      
127900              OR WS-IB-SKILL-IS-VOCAB (IDX-ITEM-BANK)                     
128000              OR WS-IB-SKILL-IS-READING (IDX-ITEM-BANK))                  
128100         MOVE WS-IB-DISCRIMIN (IDX-ITEM-BANK) TO WS-CI-A                  
128200         MOVE WS-IB-DIFFICULTY (IDX-ITEM-BANK) TO WS-CI-B                 
128300         MOVE WS-THETA                        TO WS-CI-THETA              
128400         PERFORM 610-BEGIN-CALC-ITEM-INFO                                 
128500            THRU 610-END-CALC-ITEM-INFO                                   
128600*        STRICT GREATER-THAN, NOT GREATER-OR-EQUAL - A TIE                
128700*        LEAVES THE EARLIER ITEM IN PLACE (TKT-0340).                     
128800         IF WS-CI-INFO > WS-BEST-INFO                                     
128900             OR NOT WS-SELECTED-ITEM-FOUND                                
129000                 MOVE WS-CI-INFO TO WS-BEST-INFO                          
129100                 MOVE IDX-ITEM-BANK TO WS-BEST-ITEM-IDX-N                 
129200                 MOVE 'Y' TO WS-SELECTED-ITEM-SW                          
129300         END-IF                                                           
129400     END-IF.                                                              
129500 510-END-SCAN-ITEM.                                                       
129600     EXIT.                                                                
129700*                                                                         
129800*****************************************************************         
129900* 560 SERIES - SCORE THE TAKER'S SELECTED OPTION AGAINST THE              
130000* ITEM'S CORRECT-ANSWER KEY.  COMPARISON IS CASE-INSENSITIVE AND          
130100* IGNORES LEADING/TRAILING BLANKS (566 SERIES JUSTIFIES BOTH              
130200* SIDES BEFORE THE FOLD) - NEITHER FOLD NOR JUSTIFY USES AN               
130300* INTRINSIC FUNCTION.  A BLANK SELECTED OPTION IS AN INVALID              
130400* RESPONSE - SEE TKT-5107 BELOW.                                          
130500*****************************************************************         
130600 560-BEGIN-SCORE-ANSWER.                                                  
130700*    START PESSIMISTIC - PROVEN VALID ONLY IF THE SELECTED                
130800*    OPTION IS NOT BLANK.                                                 
130900     MOVE 'N' TO WS-ANSWER-VALID-SW.                                      
131000     MOVE ZERO TO WS-CUR-ANSWER-SCORE.                                    
131100     IF WS-CUR-SELECTED-OPTION NOT = SPACES                               
131200         MOVE 'Y' TO WS-ANSWER-VALID-SW                                   
131300         MOVE WS-CUR-SELECTED-OPTION      TO WS-COMPARE-SELECTED          
131400*        WORK ON COPIES, NOT THE ORIGINAL FIELDS - THE FOLD               
131500*        AND JUSTIFY BELOW ARE DESTRUCTIVE.                               
131600         MOVE WS-CUR-ITEM-CORRECT-ANSWER  TO WS-COMPARE-KEY               
131700*        LEFT-JUSTIFY BOTH SIDES OVER ANY LEADING BLANKS                  
131800*        BEFORE THE CASE FOLD - SEE 566 BELOW.                            
131900         PERFORM 566-BEGIN-JUSTIFY-COMPARE-FIELDS                         
132000            THRU 566-END-JUSTIFY-COMPARE-FIELDS                           
132100*        FOLD BOTH SIDES TO UPPERCASE SO 'apple' AND 'APPLE'              
132200*        SCORE THE SAME - NO INTRINSIC FUNCTION IS USED, PER              
132300*        THIS SHOP'S STANDING RULE (SEE THE PROGRAM BANNER).              
132400         INSPECT WS-COMPARE-SELECTED                                      
132500             CONVERTING                                                   
132600                 'abcdefghijklmnopqrstuvwxyz'                             
132700              TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
132800         INSPECT WS-COMPARE-KEY                                           
132900             CONVERTING                                                   
133000                 'abcdefghijklmnopqrstuvwxyz'                             
133100              TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
133200         IF WS-COMPARE-SELECTED = WS-COMPARE-KEY                          
133300             MOVE 1.0000 TO WS-CUR-ANSWER-SCORE                           
133400         ELSE                                                             
133500             MOVE 0.0000 TO WS-CUR-ANSWER-SCORE                           
133600         END-IF                                                           
133700     END-IF.                                                              
133800 560-END-SCORE-ANSWER.                                                    
133900     EXIT.                                                                
134000*                                                                         
134100*****************************************************************         
134200* 566 - LEFT-JUSTIFY BOTH COMPARE FIELDS PAST ANY LEADING BLANKS          
134300* BEFORE THE EQUAL COMPARE.  A PLAIN MOVE OF A REFERENCE-MODIFIED         
134400* SUBSTRING BACK OVER ITSELF IS NOT SAFE, SO THE SHIFT GOES               
134500* THROUGH WS-COMPARE-TEMP.  TRAILING BLANKS NEED NO SPECIAL               
134600* HANDLING - BOTH FIELDS ARE FIXED PIC X(20) AND ALREADY COMPARE          
134700* AS EQUAL PAST THEIR SHORTER MEANINGFUL CONTENT.                         
134800*****************************************************************         
134900 566-BEGIN-JUSTIFY-COMPARE-FIELDS.                                        
135000*    COUNT LEADING BLANKS ON THE SELECTED-OPTION SIDE, THEN               
135100*    SHIFT PAST THEM IF THERE WERE ANY TO SHIFT PAST.                     
135200     MOVE ZERO TO WS-JST-LEAD-CT.                                         
135300     INSPECT WS-COMPARE-SELECTED TALLYING WS-JST-LEAD-CT                  
135400         FOR LEADING SPACE.                                               
135500     IF WS-JST-LEAD-CT > ZERO                                             
135600         MOVE WS-COMPARE-SELECTED (WS-JST-LEAD-CT + 1 :)                  
135700             TO WS-COMPARE-TEMP                                           
135800         MOVE WS-COMPARE-TEMP TO WS-COMPARE-SELECTED                      
135900     END-IF.                                                              
136000*    SAME TREATMENT FOR THE CORRECT-ANSWER KEY SIDE.                      
136100     MOVE ZERO TO WS-JST-LEAD-CT.                                         
136200     INSPECT WS-COMPARE-KEY TALLYING WS-JST-LEAD-CT                       
136300         FOR LEADING SPACE.                                               
136400     IF WS-JST-LEAD-CT > ZERO                                             
136500         MOVE WS-COMPARE-KEY (WS-JST-LEAD-CT + 1 :)                       
136600             TO WS-COMPARE-TEMP                                           
136700         MOVE WS-COMPARE-TEMP TO WS-COMPARE-KEY                           
136800     END-IF.                                                              
136900 566-END-JUSTIFY-COMPARE-FIELDS.                                          
137000     EXIT.                                                                
137100*                                                                         
137200*****************************************************************         
137300* 600 SERIES - TWO-PARAMETER LOGISTIC MODEL.  GIVEN WS-CI-A               
137400* (DISCRIMINATION), WS-CI-B (DIFFICULTY) AND WS-CI-THETA                  
137500* (ABILITY) COMPUTE WS-CI-Z, WS-CI-P AND WS-CI-Q.  Z IS CLAMPED           
137600* TO -30/+30 PER PSYCHOMETRIC STANDARDS.  BEYOND +/-10 THE                
137700* PROBABILITY IS ALREADY 1.0000 OR 0.0000 TO FOUR PLACES SO WE            
137800* SATURATE THERE INSTEAD OF DRIVING THE EXP() SERIES OFF THE              
137900* END OF ITS WORKING PRECISION.                                           
138000*****************************************************************         
138100 600-BEGIN-CALC-ITEM-PROB.                                                
138200*    Z = A * (THETA - B) - THE LOGISTIC MODEL'S LINEAR                    
138300*    PREDICTOR.  CLAMPED BOTH WAYS SO A WILD DISCRIMINATION OR            
138400*    A THETA STILL AT ITS EXTREME CLAMP CANNOT OVERFLOW THE               
138500*    WORKING FIELD.                                                       
138600*    THE LINEAR PREDICTOR OF THE 2PL MODEL - HOW FAR THE                  
138700*    ITEM SITS FROM THE TAKER'S CURRENT ABILITY, SCALED BY                
138800*    HOW SHARPLY THE ITEM DISCRIMINATES.                                  
138900     COMPUTE WS-CI-Z = WS-CI-A * (WS-CI-THETA - WS-CI-B).                 
139000     IF WS-CI-Z > 30.00000000                                             
139100         MOVE 30.00000000 TO WS-CI-Z                                      
139200     END-IF.                                                              
139300     IF WS-CI-Z < -30.00000000                                            
139400         MOVE -30.00000000 TO WS-CI-Z                                     
139500     END-IF.                                                              
139600     EVALUATE TRUE                                                        
139700*        SATURATED CASES - NO NEED TO CALL THE EXP() SERIES AT            
139800*        ALL WHEN THE ANSWER IS ALREADY 1.0000 OR 0.0000 TO               
139900*        FOUR DECIMAL PLACES.                                             
140000         WHEN WS-CI-Z >= 10.00000000                                      
140100             MOVE 1.00000000 TO WS-CI-P                                   
140200             MOVE 0.00000000 TO WS-CI-Q                                   
140300         WHEN WS-CI-Z <= -10.00000000                                     
140400             MOVE 0.00000000 TO WS-CI-P                                   
140500             MOVE 1.00000000 TO WS-CI-Q                                   
140600         WHEN OTHER                                                       
140700*            P = E-TO-THE-Z OVER (1 + E-TO-THE-Z); Q = 1 - P.             
140800             MOVE WS-CI-Z TO WS-EXP-ARG                                   
140900             PERFORM 630-BEGIN-COMPUTE-EXP                                
141000                THRU 630-END-COMPUTE-EXP                                  
141100             COMPUTE WS-CI-P =                                            
141200                 WS-EXP-RESULT / (1 + WS-EXP-RESULT)                      
141300             COMPUTE WS-CI-Q = 1 - WS-CI-P                                
141400     END-EVALUATE.                                                        
141500 600-END-CALC-ITEM-PROB.                                                  
141600     EXIT.                                                                
141700*                                                                         
141800*****************************************************************         
141900* 610 SERIES - FISHER INFORMATION OF ONE ITEM AT ONE THETA -              
142000* INFO = A SQUARED TIMES P TIMES Q.  FLOORED AT ZERO ON THE OFF           
142100* CHANCE OF A ROUNDING WOBBLE PRODUCING A HAIRLINE NEGATIVE.              
142200*****************************************************************         
142300 610-BEGIN-CALC-ITEM-INFO.                                                
142400*    INFORMATION DEPENDS ON P AND Q, SO 600 RUNS FIRST.                   
142500     PERFORM 600-BEGIN-CALC-ITEM-PROB                                     
142600        THRU 600-END-CALC-ITEM-PROB.                                      
142700*    A SQUARED TIMES P TIMES Q - THE 2PL FISHER INFORMATION               
142800*    FORMULA FOR THIS ITEM AT THE TAKER'S CURRENT THETA.                  
142900     COMPUTE WS-CI-INFO = WS-CI-A * WS-CI-A * WS-CI-P * WS-CI-Q.          
143000     IF WS-CI-INFO < ZERO                                                 
143100         MOVE ZERO TO WS-CI-INFO                                          
143200     END-IF.                                                              
143300 610-END-CALC-ITEM-INFO.                                                  
143400     EXIT.                                                                
143500*                                                                         
143600*****************************************************************         
143700* 620 SERIES - MAP ABILITY ESTIMATION.  NEWTON-RAPHSON ON THE             
143800* LOG-POSTERIOR WITH A STANDARD-NORMAL PRIOR, RUN OVER ALL                
143900* ANSWERS SO FAR EACH TIME A NEW ANSWER COMES IN.  THETA IS               
144000* CLAMPED TO -10/+10 EACH STEP SO A RUN OF ALL-RIGHT OR ALL-WRONG         
144100* ANSWERS CANNOT WALK THE ESTIMATE OFF THE SCALE.                         
144200*****************************************************************         
144300 620-BEGIN-ESTIMATE-ABILITY.                                              
144400*    EACH RE-ESTIMATE STARTS THE ITERATION FROM ZERO RATHER               
144500*    THAN FROM THE PRIOR THETA - THE 50-ITERATION CAP BELOW               
144600*    HAS ALWAYS BEEN MORE THAN ENOUGH TO CONVERGE FROM A COLD             
144700*    START, EVEN WITH A FULL 25-QUESTION SESSION BEHIND IT.               
144800*    ALWAYS RESTART THE SEARCH FROM ZERO - SEE THE BANNER                 
144900*    ABOVE FOR WHY A COLD START IS SAFE HERE.                             
145000     MOVE ZERO TO WS-NR-THETA.                                            
145100     MOVE 'N'  TO WS-NR-CONVERGED-SW.                                     
145200     MOVE 'N'  TO WS-NR-STOP-SW.                                          
145300     PERFORM 622-BEGIN-NR-ITERATION                                       
145400        THRU 622-END-NR-ITERATION                                         
145500       VARYING WS-NR-ITER FROM 1 BY 1                                     
145600         UNTIL WS-NR-ITER > 50                                            
145700            OR WS-NR-CONVERGED                                            
145800            OR WS-NR-STOPPED-EARLY.                                       
145900*    PUBLISH THE CONVERGED (OR ITERATION-CAPPED) ESTIMATE                 
146000*    INTO THE SESSION'S WORKING THETA.                                    
146100     MOVE WS-NR-THETA TO WS-THETA.                                        
146200     PERFORM 626-BEGIN-CALC-STANDARD-ERROR                                
146300        THRU 626-END-CALC-STANDARD-ERROR.                                 
146400 620-END-ESTIMATE-ABILITY.                                                
146500     EXIT.                                                                
146600*                                                                         
146700*    ONE NEWTON-RAPHSON STEP.  622 ACCUMULATES THE FIRST AND              
146800*    SECOND DERIVATIVES OF THE LOG-POSTERIOR (D1/D2) OVER EVERY           
146900*    ANSWER SO FAR VIA 624, THEN FOLDS IN THE STANDARD-NORMAL             
147000*    PRIOR'S OWN CONTRIBUTION (-THETA TO D1, -1 TO D2) BEFORE             
147100*    TAKING THE STEP THETA-NEW = THETA - D1/D2.  D2 IS ALWAYS             
147200*    NEGATIVE FOR A PROPER CONCAVE LOG-POSTERIOR - A D2 THAT              
147300*    HAS DRIFTED TO ZERO OR POSITIVE MEANS THE ITERATION HAS              
147400*    GONE UNSTABLE AND WS-NR-STOP-SW STOPS IT COLD RATHER THAN            
147500*    DIVIDING BY SOMETHING NEAR ZERO.                                     
147600*----------------------------------------------------------*              
147700* ONE PASS OF NEWTON-RAPHSON - ZEROES THE ACCUMULATORS,                   
147800* SUMS EVERY ANSWERED ITEM'S CONTRIBUTION, THEN STEPS THETA.              
147900*----------------------------------------------------------*              
148000 622-BEGIN-NR-ITERATION.                                                  
148100*    D1/D2 ARE RE-ACCUMULATED FROM SCRATCH EVERY ITERATION -              
148200*    THEY DEPEND ON THE TRIAL THETA, WHICH JUST CHANGED.                  
148300     MOVE ZERO TO WS-NR-D1.                                               
148400     MOVE ZERO TO WS-NR-D2.                                               
148500     PERFORM 624-BEGIN-ACCUM-NR-TERM                                      
148600        THRU 624-END-ACCUM-NR-TERM                                        
148700       VARYING IDX-SESS-ANS FROM 1 BY 1                                   
148800         UNTIL IDX-SESS-ANS > WS-QUESTIONS-ANSWERED.                      
148900*    STANDARD-NORMAL PRIOR CONTRIBUTION - d/dTHETA OF                     
149000*    -THETA-SQUARED/2 IS -THETA, AND ITS SECOND DERIVATIVE IS             
149100*    A FLAT -1, SO THE PRIOR JUST SUBTRACTS THETA FROM D1 AND             
149200*    1 FROM D2 ONE TIME PER ITERATION, OUTSIDE THE PER-ANSWER             
149300*    LOOP ABOVE.                                                          
149400     COMPUTE WS-NR-D1 = WS-NR-D1 - WS-NR-THETA.                           
149500     COMPUTE WS-NR-D2 = WS-NR-D2 - 1.                                     
149600     IF WS-NR-D2 >= ZERO                                                  
149700         MOVE 'Y' TO WS-NR-STOP-SW                                        
149800     ELSE                                                                 
149900         COMPUTE WS-NR-THETA-NEW =                                        
150000             WS-NR-THETA - (WS-NR-D1 / WS-NR-D2)                          
150100         IF WS-NR-THETA-NEW > 10.00000000                                 
150200             MOVE 10.00000000 TO WS-NR-THETA-NEW                          
150300         END-IF                                                           
150400         IF WS-NR-THETA-NEW < -10.00000000                                
150500             MOVE -10.00000000 TO WS-NR-THETA-NEW                         
150600         END-IF                                                           
150700*        CONVERGED ONCE THE STEP SIZE IS UNDER ONE MILLIONTH -            
150800*        TIGHT ENOUGH THAT ONE MORE ITERATION WOULD NOT MOVE              
150900*        THE RESULT AT THE FOUR-DECIMAL REPORTING PRECISION.              
151000         IF (WS-NR-THETA-NEW - WS-NR-THETA) < 0.00000100                  
151100             AND (WS-NR-THETA-NEW - WS-NR-THETA) > -0.00000100            
151200                 MOVE 'Y' TO WS-NR-CONVERGED-SW                           
151300         END-IF                                                           
151400         MOVE WS-NR-THETA-NEW TO WS-NR-THETA                              
151500     END-IF.                                                              
151600 622-END-NR-ITERATION.                                                    
151700     EXIT.                                                                
151800*                                                                         
151900*    ONE ANSWERED ITEM'S CONTRIBUTION TO D1/D2 AT THE CURRENT             
152000*    TRIAL THETA.  D1 GETS A * (ACTUAL SCORE - EXPECTED P) -              
152100*    A CORRECT ANSWER PUSHES THETA UP, A WRONG ONE PUSHES IT              
152200*    DOWN, SCALED BY HOW DISCRIMINATING THE ITEM IS.  D2 GETS             
152300*    THE USUAL 2PL INFORMATION TERM, NEGATED, SINCE D2 IS THE             
152400*    SECOND DERIVATIVE OF THE LOG-LIKELIHOOD.                             
152500*----------------------------------------------------------*              
152600* ADDS ONE ANSWERED ITEM'S FIRST AND SECOND DERIVATIVE                    
152700* CONTRIBUTION INTO THE RUNNING NR-D1/NR-D2 ACCUMULATORS.                 
152800*----------------------------------------------------------*              
152900 624-BEGIN-ACCUM-NR-TERM.                                                 
153000*    PULL THIS ANSWERED ITEM'S A/B PARAMETERS OUT OF                      
153100*    WS-SESSION-ANSWERS - NOT THE ITEM BANK TABLE, WHICH NO               
153200*    LONGER TELLS US WHICH ITEMS WERE ANSWERED IN WHAT ORDER.             
153300     MOVE WS-SA-DISCRIMIN (IDX-SESS-ANS) TO WS-CI-A.                      
153400     MOVE WS-SA-DIFFICULTY (IDX-SESS-ANS) TO WS-CI-B.                     
153500     MOVE WS-NR-THETA                     TO WS-CI-THETA.                 
153600     PERFORM 600-BEGIN-CALC-ITEM-PROB                                     
153700        THRU 600-END-CALC-ITEM-PROB.                                      
153800     COMPUTE WS-NR-D1 = WS-NR-D1 +                                        
153900         (WS-CI-A * (WS-SA-SCORE (IDX-SESS-ANS) - WS-CI-P)).              
154000     COMPUTE WS-NR-D2 = WS-NR-D2 -                                        
154100         (WS-CI-A * WS-CI-A * WS-CI-P * WS-CI-Q).                         
154200 624-END-ACCUM-NR-TERM.                                                   
154300     EXIT.                                                                
154400*                                                                         
154500*****************************************************************         
154600* 626 SERIES - STANDARD ERROR OF THE FINAL ESTIMATE - ONE OVER            
154700* THE SQUARE ROOT OF TOTAL INFORMATION (PRIOR INFORMATION OF 1            
154800* INCLUDED).  FLOORED AT 0.0100 PER TKT-4118.                             
154900*****************************************************************         
155000 626-BEGIN-CALC-STANDARD-ERROR.                                           
155100*    PRIOR INFORMATION STARTS THE TOTAL AT 1.0 BEFORE ANY                 
155200*    ANSWERED ITEM'S OWN INFORMATION IS ADDED IN BY 628 BELOW.            
155300*    THE STANDARD-NORMAL PRIOR CONTRIBUTES EXACTLY 1.0 OF                 
155400*    INFORMATION, THE SAME WAY IT CONTRIBUTES -1 TO D2 IN                 
155500*    THE 622 NEWTON-RAPHSON STEP ABOVE.                                   
155600     MOVE 1.00000000 TO WS-SE-INFO-TOTAL.                                 
155700     PERFORM 628-BEGIN-ACCUM-SE-TERM                                      
155800        THRU 628-END-ACCUM-SE-TERM                                        
155900       VARYING IDX-SESS-ANS FROM 1 BY 1                                   
156000         UNTIL IDX-SESS-ANS > WS-QUESTIONS-ANSWERED.                      
156100     MOVE WS-SE-INFO-TOTAL TO WS-SQRT-ARG.                                
156200     PERFORM 640-BEGIN-COMPUTE-SQRT                                       
156300        THRU 640-END-COMPUTE-SQRT.                                        
156400     IF WS-SQRT-RESULT > ZERO                                             
156500         COMPUTE WS-STD-ERROR = 1 / WS-SQRT-RESULT                        
156600     ELSE                                                                 
156700*        SHOULD NEVER HAPPEN - TOTAL INFO IS AT LEAST THE 1.0             
156800*        PRIOR - BUT A ZERO SQUARE ROOT WOULD DIVIDE BY ZERO,             
156900*        SO FALL BACK TO THE STARTING PRIOR'S OWN SE INSTEAD.             
157000         MOVE 2.0000 TO WS-STD-ERROR                                      
157100     END-IF.                                                              
157200     IF WS-STD-ERROR < 0.0100                                             
157300         MOVE 0.0100 TO WS-STD-ERROR                                      
157400     END-IF.                                                              
157500 626-END-CALC-STANDARD-ERROR.                                             
157600     EXIT.                                                                
157700*                                                                         
157800*    ONE ANSWERED ITEM'S FISHER INFORMATION AT THE FINAL THETA,           
157900*    ADDED TO THE RUNNING TOTAL.  USES THE SAME 610 ROUTINE THE           
158000*    500-SERIES ITEM SCAN USES, JUST AT THE ESTIMATED THETA               
158100*    INSTEAD OF DURING SELECTION.                                         
158200*----------------------------------------------------------*              
158300* ADDS ONE ANSWERED ITEM'S FISHER INFORMATION INTO THE                    
158400* RUNNING TOTAL THAT 626 INVERTS AND SQUARE-ROOTS.                        
158500*----------------------------------------------------------*              
158600 628-BEGIN-ACCUM-SE-TERM.                                                 
158700*    SAME PARAMETER PULL AS 624 ABOVE, EVALUATED AT THE                   
158800*    SESSION'S FINAL THETA INSTEAD OF A TRIAL THETA.                      
158900     MOVE WS-SA-DISCRIMIN (IDX-SESS-ANS) TO WS-CI-A.                      
159000     MOVE WS-SA-DIFFICULTY (IDX-SESS-ANS) TO WS-CI-B.                     
159100     MOVE WS-THETA                        TO WS-CI-THETA.                 
159200     PERFORM 610-BEGIN-CALC-ITEM-INFO                                     
159300        THRU 610-END-CALC-ITEM-INFO.                                      
159400     ADD WS-CI-INFO TO WS-SE-INFO-TOTAL.                                  
159500 628-END-ACCUM-SE-TERM.                                                   
159600     EXIT.                                                                
159700*                                                                         
159800*****************************************************************         
159900* 630 SERIES - MANUAL EXPONENTIAL.  HALVE THE ARGUMENT UNTIL IT           
160000* IS SMALL, SUM A TWELVE-TERM TAYLOR SERIES, THEN SQUARE THE              
160100* RESULT BACK UP ONCE PER HALVING.  ARGUMENT ARRIVES IN                   
160200* WS-EXP-ARG ALREADY WITHIN -10/+10; RESULT COMES BACK IN                 
160300* WS-EXP-RESULT.  THE IDENTITY BEHIND THIS IS                             
160400* E**X = (E**(X / 2**N)) ** (2**N) - THE TAYLOR SERIES ONLY HAS           
160500* TO CONVERGE WELL FOR A SMALL ARGUMENT, THEN SQUARING UNDOES             
160600* EACH HALVING ONE STEP AT A TIME.                                        
160700*****************************************************************         
160800 630-BEGIN-COMPUTE-EXP.                                                   
160900*    WORK ON A COPY - WS-EXP-ARG ITSELF IS LEFT UNTOUCHED                 
161000*    FOR ANY CALLER THAT STILL NEEDS THE ORIGINAL ARGUMENT.               
161100     MOVE WS-EXP-ARG TO WS-EXP-REDUCED.                                   
161200     MOVE ZERO TO WS-EXP-HALVINGS.                                        
161300*    HALVE UNTIL THE REDUCED ARGUMENT IS INSIDE +/-0.5 - THAT             
161400*    KEEPS THE TAYLOR SERIES BELOW ACCURATE TO WORKING                    
161500*    PRECISION IN ONLY TWELVE TERMS.                                      
161600     PERFORM 632-BEGIN-HALVE-ARGUMENT                                     
161700        THRU 632-END-HALVE-ARGUMENT                                       
161800       UNTIL (WS-EXP-REDUCED <= 0.5000000000)                             
161900         AND (WS-EXP-REDUCED >= -0.5000000000).                           
162000*    TERM AND SUM BOTH START AT 1 - THE ZEROTH TAYLOR TERM                
162100*    (X**0/0!) IS ALWAYS 1.                                               
162200     MOVE 1.0000000000 TO WS-EXP-TERM.                                    
162300     MOVE 1.0000000000 TO WS-EXP-SUM.                                     
162400*    SUM = 1 + X + X**2/2! + X**3/3! + ... THROUGH THE                    
162500*    TWELFTH TERM - 634 CARRIES THE RUNNING TERM AND SUM.                 
162600     PERFORM 634-BEGIN-ADD-TAYLOR-TERM                                    
162700        THRU 634-END-ADD-TAYLOR-TERM                                      
162800       VARYING WS-EXP-N FROM 1 BY 1                                       
162900         UNTIL WS-EXP-N > 12.                                             
163000*    SQUARE THE REDUCED RESULT BACK UP ONCE FOR EVERY TIME THE            
163100*    ARGUMENT WAS HALVED, UNDOING THE REDUCTION ABOVE.                    
163200     PERFORM 636-BEGIN-SQUARE-RESULT                                      
163300        THRU 636-END-SQUARE-RESULT                                        
163400       VARYING WS-EXP-SQUARE-CTR FROM 1 BY 1                              
163500         UNTIL WS-EXP-SQUARE-CTR > WS-EXP-HALVINGS.                       
163600     MOVE WS-EXP-SUM TO WS-EXP-RESULT.                                    
163700 630-END-COMPUTE-EXP.                                                     
163800     EXIT.                                                                
163900*                                                                         
164000*    ONE ARGUMENT-HALVING STEP - DIVIDE THE REDUCED ARGUMENT BY           
164100*    2 AND COUNT THE HALVING SO 636 KNOWS HOW MANY TIMES TO               
164200*    SQUARE THE RESULT BACK UP.                                           
164300*----------------------------------------------------------*              
164400* REPEATEDLY HALVES THE EXPONENT SO THE TAYLOR SERIES BELOW               
164500* ONLY EVER HAS TO CONVERGE OVER A SMALL RANGE.                           
164600*----------------------------------------------------------*              
164700 632-BEGIN-HALVE-ARGUMENT.                                                
164800*    ONE HALVING - REPEATED BY THE PERFORM UNTIL IN 630                   
164900*    ABOVE UNTIL THE REDUCED ARGUMENT FITS INSIDE +/-0.5.                 
165000     DIVIDE WS-EXP-REDUCED BY 2 GIVING WS-EXP-REDUCED.                    
165100     ADD 1 TO WS-EXP-HALVINGS.                                            
165200 632-END-HALVE-ARGUMENT.                                                  
165300     EXIT.                                                                
165400*                                                                         
165500*    ONE TAYLOR-SERIES TERM.  EACH PASS MULTIPLIES THE PRIOR              
165600*    TERM BY THE (NOW SMALL) REDUCED ARGUMENT AND DIVIDES BY              
165700*    THE CURRENT N, WHICH TOGETHER TURN THE PRIOR TERM                    
165800*    X**(N-1)/(N-1)! INTO X**N/N! WITHOUT ANY FACTORIAL OR                
165900*    POWER FUNCTION BEING CALLED.                                         
166000*----------------------------------------------------------*              
166100* ADDS ONE TERM OF THE E-TO-THE-X TAYLOR EXPANSION AND                    
166200* BUILDS THE NEXT TERM FROM THE ONE JUST ADDED.                           
166300*----------------------------------------------------------*              
166400 634-BEGIN-ADD-TAYLOR-TERM.                                               
166500*    TERM(N) = TERM(N-1) * X / N - BUILDS X**N/N! ONE                     
166600*    FACTOR AT A TIME WITHOUT A FACTORIAL OR POWER CALL.                  
166700     MULTIPLY WS-EXP-REDUCED BY WS-EXP-TERM GIVING WS-EXP-TERM.           
166800     DIVIDE WS-EXP-N INTO WS-EXP-TERM.                                    
166900     ADD WS-EXP-TERM TO WS-EXP-SUM.                                       
167000 634-END-ADD-TAYLOR-TERM.                                                 
167100     EXIT.                                                                
167200*                                                                         
167300*    UNDO ONE HALVING BY SQUARING THE RUNNING SUM - CALLED                
167400*    ONCE PER HALVING COUNTED IN 632 ABOVE.                               
167500*----------------------------------------------------------*              
167600* SQUARES THE RESULT ONCE FOR EACH HALVING DONE IN 632 TO                 
167700* UNDO THE HALVING AND RECOVER THE TRUE EXP VALUE.                        
167800*----------------------------------------------------------*              
167900 636-BEGIN-SQUARE-RESULT.                                                 
168000*    E**(2X) = (E**X) SQUARED - ONE SQUARING UNDOES ONE                   
168100*    HALVING FROM 632 ABOVE.                                              
168200     MULTIPLY WS-EXP-SUM BY WS-EXP-SUM GIVING WS-EXP-SUM.                 
168300 636-END-SQUARE-RESULT.                                                   
168400     EXIT.                                                                
168500*                                                                         
168600*****************************************************************         
168700* 640 SERIES - MANUAL SQUARE ROOT BY NEWTON'S METHOD.  THE                
168800* INFORMATION TOTAL FED IN HERE IS ALWAYS AT LEAST 1.0 (THE               
168900* PRIOR), SO A STARTING GUESS OF THE ARGUMENT ITSELF ALWAYS               
169000* CONVERGES WELL INSIDE THE ITERATION LIMIT BELOW.                        
169100*****************************************************************         
169200 640-BEGIN-COMPUTE-SQRT.                                                  
169300*    STARTING GUESS IS THE ARGUMENT ITSELF - CRUDE, BUT                   
169400*    NEWTON'S METHOD CONVERGES FAST ENOUGH FROM HERE.                     
169500     MOVE WS-SQRT-ARG TO WS-SQRT-RESULT.                                  
169600     PERFORM 642-BEGIN-SQRT-ITERATION                                     
169700        THRU 642-END-SQRT-ITERATION                                       
169800       VARYING WS-SQRT-ITER FROM 1 BY 1                                   
169900         UNTIL WS-SQRT-ITER > 20.                                         
170000 640-END-COMPUTE-SQRT.                                                    
170100     EXIT.                                                                
170200*                                                                         
170300*    NEWTON'S METHOD FOR SQUARE ROOT - EACH STEP AVERAGES THE             
170400*    CURRENT GUESS WITH ARGUMENT/GUESS, WHICH CONVERGES                   
170500*    QUADRATICALLY.  TWENTY ITERATIONS IS FAR MORE THAN THIS              
170600*    ROUTINE HAS EVER NEEDED FOR AN ARGUMENT IN THE RANGE OF              
170700*    TOTAL TEST INFORMATION SEEN IN PRODUCTION.                           
170800*----------------------------------------------------------*              
170900* ONE NEWTON STEP OF THE SQUARE ROOT ITERATION USED BY 640.               
171000*----------------------------------------------------------*              
171100 642-BEGIN-SQRT-ITERATION.                                                
171200*    THE CLASSIC AVERAGE-OF-GUESS-AND-QUOTIENT STEP.                      
171300     COMPUTE WS-SQRT-RESULT ROUNDED =                                     
171400         (WS-SQRT-RESULT + (WS-SQRT-ARG / WS-SQRT-RESULT)) / 2.           
171500 642-END-SQRT-ITERATION.                                                  
171600     EXIT.                                                                
171700*                                                                         
171800*****************************************************************         
171900* 650 SERIES - TERMINATION CRITERIA - LEAST QUESTIONS FIRST,              
172000* THEN MOST QUESTIONS, THEN PRECISION.  BELOW THE MINIMUM THE             
172100* SESSION ALWAYS CONTINUES REGARDLESS OF HOW PRECISE THE                  
172200* ESTIMATE ALREADY LOOKS.                                                 
172300*****************************************************************         
172400 650-BEGIN-CHECK-TERMINATION.                                             
172500*    THE MINIMUM-QUESTIONS GATE IS CHECKED FIRST AND                      
172600*    OVERRIDES BOTH RULES BELOW IT.                                       
172700     IF WS-QUESTIONS-ANSWERED < CTE-MIN-QUESTIONS                         
172800*        TOO EARLY TO STOP NO MATTER HOW TIGHT THE SE ALREADY             
172900*        LOOKS - A LUCKY OR UNLUCKY EARLY RUN CANNOT END THE              
173000*        SESSION BEFORE THE MINIMUM QUESTION COUNT.                       
173100         CONTINUE                                                         
173200     ELSE                                                                 
173300*        MAXIMUM-QUESTIONS RULE OUTRANKS PRECISION - A                    
173400*        SESSION AT THE CAP STOPS EVEN IF SE IS STILL LOOSE.              
173500         IF WS-QUESTIONS-ANSWERED >= CTE-MAX-QUESTIONS                    
173600             MOVE 'MAX-QUESTIONS' TO WS-COMPLETE-REASON                   
173700             MOVE 'Y' TO WS-SESSION-DONE-SW                               
173800         ELSE                                                             
173900             IF WS-STD-ERROR <= CTE-PRECISION-FLOOR                       
174000*            PRECISION RULE - ONLY REACHED IF NEITHER OF                  
174100*            THE TWO RULES ABOVE ALREADY STOPPED THE LOOP.                
174200                 MOVE 'PRECISION   ' TO WS-COMPLETE-REASON                
174300                 MOVE 'Y' TO WS-SESSION-DONE-SW                           
174400             END-IF                                                       
174500         END-IF                                                           
174600     END-IF.                                                              
174700 650-END-CHECK-TERMINATION.                                               
174800     EXIT.                                                                
174900*                                                                         
175000*****************************************************************         
175100* 700 SERIES - MAP THE FINAL ABILITY ONTO A CEFR BAND.  A                 
175200* SEQUENTIAL SEARCH IS USED, NOT SEARCH ALL, BECAUSE THE MATCH            
175300* CONDITION IS A RANGE TEST RATHER THAN AN EQUAL COMPARE - EACH           
175400* TABLE ENTRY HAS TO BE TESTED IN ORDER AGAINST WS-CB-MIN AND             
175500* WS-CB-MAX, WHICH SEARCH ALL'S BINARY-SEARCH ALGORITHM CANNOT            
175600* DO.  THETA AT OR BEYOND THE TOP/BOTTOM BAND EDGE SATURATES TO           
175700* C2/A1 RESPECTIVELY WITHOUT EVEN ENTERING THE SEARCH, SINCE              
175800* THE TABLE ITSELF ONLY COVERS -2.0000 THROUGH 2.0000.                    
175900*****************************************************************         
176000 700-BEGIN-MAP-PROFICIENCY-LEVEL.                                         
176100     EVALUATE TRUE                                                        
176200*        BELOW THE TABLE'S OWN FLOOR - SATURATE TO A1                     
176300*        RATHER THAN SEARCH A TABLE THAT DOES NOT COVER IT.               
176400         WHEN WS-THETA < -2.0000                                          
176500             SET IDX-CEFR-BAND TO 1                                       
176600*        AT OR ABOVE THE TABLE'S OWN CEILING - SATURATE TO                
176700*        C2 THE SAME WAY.                                                 
176800         WHEN WS-THETA >= 2.0000                                          
176900             SET IDX-CEFR-BAND TO 6                                       
177000         WHEN OTHER                                                       
177100*            START THE SEARCH AT BAND 1 (A1) AND WALK UP - AT             
177200*            END SHOULD NEVER FIRE SINCE THETA IS ALREADY                 
177300*            KNOWN TO BE INSIDE THE TABLE'S OWN RANGE, BUT THE            
177400*            CLAUSE IS KEPT SO A GAP IN THE TABLE COULD NEVER             
177500*            LEAVE IDX-CEFR-BAND POINTING AT AN UNSET ROW.                
177600             SET IDX-CEFR-BAND TO 1                                       
177700             SEARCH WS-CB-ENTRY                                           
177800                 AT END                                                   
177900                     SET IDX-CEFR-BAND TO 6                               
178000                 WHEN WS-THETA >= WS-CB-MIN (IDX-CEFR-BAND)               
178100                  AND WS-THETA <  WS-CB-MAX (IDX-CEFR-BAND)               
178200                     CONTINUE                                             
178300             END-SEARCH                                                   
178400     END-EVALUATE.                                                        
178500*    CAPTURE THE WINNING INDEX BEFORE THE DISTRIBUTION                    
178600*    TABLE BUMP BELOW, SINCE 480 ALSO NEEDS IT.                           
178700     MOVE IDX-CEFR-BAND TO WS-FOUND-LEVEL-NUM.                            
178800     ADD 1 TO WS-LEVEL-DIST-CNT (WS-FOUND-LEVEL-NUM).                     
178900 700-END-MAP-PROFICIENCY-LEVEL.                                           
179000     EXIT.                                                                
179100*                                                                         
179200*****************************************************************         
179300* 800 SERIES - PLACEMENT REPORT - HEADING, DETAIL, TEST-TYPE              
179400* SUBTOTAL AND GRAND TOTAL LINES.  PAGE BREAKS AT 54 DETAIL               
179500* LINES, THE SAME PAGE DEPTH THIS SHOP HAS USED SINCE THE                 
179600* PRINT-TRAIN DAYS.                                                       
179700*****************************************************************         
179800 810-BEGIN-PRINT-PAGE-HEADING.                                            
179900*    NEW PAGE, NEW LINE COUNTER, THREE HEADING LINES.                     
180000     ADD 1 TO WS-PAGE-CTR.                                                
180100     MOVE ZERO TO WS-LINE-CTR.                                            
180200*    ADVANCING PAGE STARTS A FRESH SHEET OF FORMS - THE                   
180300*    OTHER WRITES BELOW JUST ADVANCE ONE LINE AT A TIME.                  
180400     WRITE RP-PRINT-LINE FROM WS-HEADING-LINE-1                           
180500         AFTER ADVANCING PAGE.                                            
180600     WRITE RP-PRINT-LINE FROM WS-HEADING-LINE-2                           
180700         AFTER ADVANCING 1 LINE.                                          
180800     WRITE RP-PRINT-LINE FROM SPACES                                      
180900         AFTER ADVANCING 1 LINE.                                          
181000     WRITE RP-PRINT-LINE FROM WS-HEADING-LINE-3                           
181100         AFTER ADVANCING 1 LINE.                                          
181200 810-END-PRINT-PAGE-HEADING.                                              
181300     EXIT.                                                                
181400*                                                                         
181500*    ONE DETAIL LINE PER ASSIGNMENT PROCESSED, WHETHER                    
181600*    PLACEMENT, DIAGNOSTIC OR REJECTED - ALL THREE CALLERS                
181700*    BUILD WS-DETAIL-LINE THEMSELVES AND SHARE THIS ONE WRITE/            
181800*    PAGE-BREAK PARAGRAPH.                                                
181900*----------------------------------------------------------*              
182000* FORMATS AND WRITES ONE DETAIL LINE - ONE PER ASSIGNMENT                 
182100* PROCESSED, WHETHER COMPLETED OR REJECTED.                               
182200*----------------------------------------------------------*              
182300 820-BEGIN-PRINT-DETAIL-LINE.                                             
182400*    54 LINES PER PAGE - THIS SHOP'S STANDARD PRINT DEPTH                 
182500*    SINCE THE PRINT-TRAIN DAYS, KEPT FOR PAPER FORMS STILL               
182600*    IN USE AT SOME SITES.                                                
182700     IF WS-LINE-CTR > 54                                                  
182800         PERFORM 810-BEGIN-PRINT-PAGE-HEADING                             
182900            THRU 810-END-PRINT-PAGE-HEADING                               
183000     END-IF.                                                              
183100*    THE PAGE BREAK ABOVE ALWAYS RUNS BEFORE THIS WRITE,                  
183200*    SO A DETAIL LINE NEVER PRINTS PAST THE PAGE DEPTH.                   
183300     WRITE RP-PRINT-LINE FROM WS-DETAIL-LINE                              
183400         AFTER ADVANCING 1 LINE.                                          
183500     ADD 1 TO WS-LINE-CTR.                                                
183600 820-END-PRINT-DETAIL-LINE.                                               
183700     EXIT.                                                                
183800*                                                                         
183900*    SUBTOTAL LINE FOR THE TEST-TYPE GROUP THAT JUST ENDED -              
184000*    FIRED BY THE CONTROL BREAK IN 305 AND ONCE MORE AT THE END           
184100*    OF THE RUN FROM MAIN-PARAGRAPH.  COUNTERS ARE RESET TO               
184200*    ZERO AFTERWARD SO THE NEXT GROUP STARTS CLEAN.                       
184300*----------------------------------------------------------*              
184400* PRINTS THE SUBTOTAL LINE FOR ONE TEST-TYPE GROUP AND                    
184500* RESETS THE GROUP COUNTERS FOR THE NEXT GROUP.                           
184600*----------------------------------------------------------*              
184700 840-BEGIN-PRINT-TYPE-SUBTOTAL.                                           
184800*    WS-LAST-TEST-TYPE STILL HOLDS THE GROUP THAT JUST                    
184900*    ENDED - 305 HAS NOT YET MOVED IN THE NEW ROW'S TYPE.                 
185000     MOVE WS-LAST-TEST-TYPE      TO WS-STY-TYPE.                          
185100     MOVE WS-STY-ASSIGN-CNT      TO WS-STY-ASSIGNS.                       
185200     MOVE WS-STY-QUESTION-CNT    TO WS-STY-QUESTIONS.                     
185300     WRITE RP-PRINT-LINE FROM WS-SUBTOTAL-LINE                            
185400         AFTER ADVANCING 1 LINE.                                          
185500     ADD 1 TO WS-LINE-CTR.                                                
185600*    RESET FOR THE NEXT TEST-TYPE GROUP - WHOEVER CALLS                   
185700*    840 NEXT STARTS FROM A CLEAN SLATE.                                  
185800     MOVE ZERO TO WS-STY-ASSIGN-CNT.                                      
185900     MOVE ZERO TO WS-STY-QUESTION-CNT.                                    
186000 840-END-PRINT-TYPE-SUBTOTAL.                                             
186100     EXIT.                                                                
186200*                                                                         
186300*    RUN-LEVEL GRAND TOTALS - READ/COMPLETED/REJECTED                     
186400*    ASSIGNMENTS ON ONE LINE (TKT-4650), QUESTIONS/CORRECT/               
186500*    ANSWER-ERRORS ON THE NEXT (TKT-5107), THEN THE A1-C2                 
186600*    PROFICIENCY DISTRIBUTION BELOW.                                      
186700*----------------------------------------------------------*              
186800* PRINTS THE RUN-WIDE GRAND TOTAL LINES AFTER THE LAST                    
186900* TEST-TYPE GROUP HAS BEEN SUBTOTALED.                                    
187000*----------------------------------------------------------*              
187100 860-BEGIN-PRINT-GRAND-TOTALS.                                            
187200*    TKT-4650 - READ/COMPLETED/REJECTED GET THEIR OWN LINE.               
187300     MOVE WS-CT-ASSIGNMENTS-READ TO WS-GT1-READ.                          
187400     MOVE WS-CT-COMPLETED        TO WS-GT1-COMPLETED.                     
187500     MOVE WS-CT-REJECTED         TO WS-GT1-REJECTED.                      
187600     WRITE RP-PRINT-LINE FROM SPACES                                      
187700         AFTER ADVANCING 1 LINE.                                          
187800     WRITE RP-PRINT-LINE FROM WS-GRAND-TOTAL-LINE-1                       
187900         AFTER ADVANCING 1 LINE.                                          
188000*    TKT-5107 - ANSWER-ERRORS SURFACED AS ITS OWN GRAND                   
188100*    TOTAL RATHER THAN SILENTLY FOLDED INTO ANY OTHER COUNT.              
188200     MOVE WS-CT-QUESTIONS-ASKED  TO WS-GT2-QUESTIONS.                     
188300     MOVE WS-CT-CORRECT          TO WS-GT2-CORRECT.                       
188400     MOVE WS-CT-ANSWER-ERRORS    TO WS-GT2-ANSWER-ERRORS.                 
188500     WRITE RP-PRINT-LINE FROM WS-GRAND-TOTAL-LINE-2                       
188600         AFTER ADVANCING 1 LINE.                                          
188700     WRITE RP-PRINT-LINE FROM SPACES                                      
188800         AFTER ADVANCING 1 LINE.                                          
188900     PERFORM 862-BEGIN-PRINT-LEVEL-DISTRIBUTION                           
189000        THRU 862-END-PRINT-LEVEL-DISTRIBUTION                             
189100       VARYING IDX-CEFR-BAND FROM 1 BY 1                                  
189200         UNTIL IDX-CEFR-BAND > 6.                                         
189300 860-END-PRINT-GRAND-TOTALS.                                              
189400     EXIT.                                                                
189500*                                                                         
189600*    ONE LINE PER CEFR BAND, REUSING THE SAME BAND TABLE INDEX            
189700*    RANGE THE 700 SERIES SEARCHES - A1 THROUGH C2 IN THAT                
189800*    ORDER, SIX LINES TOTAL.                                              
189900*----------------------------------------------------------*              
190000* PRINTS ONE ROW PER CEFR BAND SHOWING HOW MANY COMPLETED                 
190100* SESSIONS LANDED IN THAT BAND THIS RUN.                                  
190200*----------------------------------------------------------*              
190300 862-BEGIN-PRINT-LEVEL-DISTRIBUTION.                                      
190400*    ONE LINE PER BAND, A1 THROUGH C2 IN TABLE ORDER.                     
190500     MOVE WS-CB-LEVEL (IDX-CEFR-BAND) TO WS-DIST-LEVEL.                   
190600     MOVE WS-LEVEL-DIST-CNT (IDX-CEFR-BAND) TO WS-DIST-COUNT.             
190700*    A1/A2/B1/B2/C1/C2, IN THAT ORDER, ONE ROW PER PASS                   
190800*    OF THE VARYING PERFORM IN 860 ABOVE.                                 
190900     WRITE RP-PRINT-LINE FROM WS-DIST-LINE                                
191000         AFTER ADVANCING 1 LINE.                                          
191100 862-END-PRINT-LEVEL-DISTRIBUTION.                                        
191200     EXIT.                                                                
191300*                                                                         
191400*****************************************************************         
191500* 900 SERIES - CLOSE DOWN.  ALL FIVE FILES ARE CLOSED IN THE              
191600* SAME ORDER THEY WERE OPENED IN 100 ABOVE.                               
191700*****************************************************************         
191800 900-BEGIN-CLOSE-RUN.                                                     
191900*    OPEN ORDER, REVERSED IS NOT REQUIRED FOR LINE                        
192000*    SEQUENTIAL FILES - CLOSED IN OPEN ORDER FOR READABILITY.             
192100*    CLOSE, LIKE OPEN, ACCEPTS THE WHOLE FILE LIST IN ONE                 
192200*    VERB - NO NEED FOR FIVE SEPARATE CLOSE STATEMENTS.                   
192300     CLOSE ITEM-BANK-FILE                                                 
192400           ASSIGNMENTS-FILE                                               
192500           ANSWER-TRANS-FILE                                              
192600           RESULTS-FILE                                                   
192700           PLACEMENT-RPT-FILE.                                            
192800 900-END-CLOSE-RUN.                                                       
192900     EXIT.                                                                
