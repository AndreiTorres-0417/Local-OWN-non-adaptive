000100*****************************************************************         
000200* ANSWRTRN - PLACEMENT ANSWER TRANSACTION RECORD                *         
000300*---------------------------------------------------------------          
000400* ONE OCCURRENCE PER ANSWER SUBMITTED AGAINST AN ADAPTIVE TEST.           
000500* ROWS FOR ONE ASSIGNMENT ARE HELD TOGETHER AND IN SEQ-NO ORDER           
000600* BY THE EXTRACT THAT BUILDS THIS FILE; PLACERUN DOES NOT SORT            
000700* IT AGAIN, IT JUST TRUSTS THE ORDER (SEE 420-BEGIN-RUN-                  
000800* ADAPTIVE-LOOP AND THE WS-ATX-HELD-REC LOOK-AHEAD BUFFER).               
000900* THE NTH ROW FOR AN ASSIGN-ID ANSWERS THE NTH ITEM THE ENGINE            
001000* PICKED - THE ROW DOES NOT CARRY THE ITEM-ID ITSELF.                     
001100*****************************************************************         
001200* CHANGE LOG                                                              
001300* ---------- ---- --------- -------------------------------               
001400* 1989-04-02 RWN  N/A       ORIGINAL LAYOUT                               
001500* 1996-02-27 LMK  TKT-2960  ADDED TIME-TAKEN-SECS FOR PACING              
001600*                            STUDY                                        
001700*****************************************************************         
001800 01  AT-ANSWER-TRANS-RECORD.                                              
001900     05  AT-ASSIGN-ID            PIC X(10).                               
002000     05  AT-SEQ-NO               PIC 9(03).                               
002100     05  AT-SELECTED-OPTION      PIC X(20).                               
002200     05  AT-TIME-TAKEN-SECS      PIC 9(05).                               
002300     05  FILLER                  PIC X(02).                               
