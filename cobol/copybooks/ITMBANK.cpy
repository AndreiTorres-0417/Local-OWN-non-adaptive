000100*****************************************************************         
000200* ITMBANK - ITEM BANK MASTER RECORD                             *         
000300*---------------------------------------------------------------          
000400* ONE OCCURRENCE PER TEST QUESTION IN THE PLACEMENT ITEM BANK.            
000500* LOADED ENTIRE INTO WS-ITEM-BANK-TBL AT THE START OF THE RUN             
000600* AND HELD FOR THE LIFE OF THE JOB - SEE 200-BEGIN-LOAD-ITEM-             
000700* BANK IN PLACERUN.  RECORD IS NOT REWRITTEN BY THE BATCH.                
000800*---------------------------------------------------------------          
000900* DIFFICULTY, DISCRIMINATION AND GUESSING ARE THE IRT B/A/C               
001000* PARAMETERS.  THEY CARRY SIGN LEADING SEPARATE SO THE FIELD              
001100* PRINTS CLEAN ON A DUMP WITHOUT A ZONE-OVERPUNCH LOOKUP.                 
001200*****************************************************************         
001300* CHANGE LOG                                                              
001400* ---------- ---- --------- -------------------------------               
001500* 1989-04-02 RWN  N/A       ORIGINAL LAYOUT FOR CAT ITEM BANK             
001600* 1994-11-08 LMK  TKT-2214  WIDENED CORRECT-ANSWER TO 20 POS              
001700*****************************************************************         
001800 01  IB-ITEM-BANK-RECORD.                                                 
001900     05  IB-ITEM-ID              PIC X(08).                               
002000     05  IB-SKILL-AREA           PIC X(12).                               
002100         88  IB-SKILL-IS-GRAMMAR     VALUE 'GRAMMAR     '.                
002200         88  IB-SKILL-IS-VOCAB       VALUE 'VOCABULARY  '.                
002300         88  IB-SKILL-IS-READING     VALUE 'READING     '.                
002400     05  IB-TARGET-LEVEL         PIC X(02).                               
002500     05  IB-DIFFICULTY           PIC S9(02)V9(04)                         
002600                                 SIGN IS LEADING SEPARATE.                
002700     05  IB-DISCRIMINATION       PIC S9(02)V9(04)                         
002800                                 SIGN IS LEADING SEPARATE.                
002900     05  IB-GUESSING             PIC S9(01)V9(04)                         
003000                                 SIGN IS LEADING SEPARATE.                
003100     05  IB-CORRECT-ANSWER       PIC X(20).                               
003200     05  IB-ACTIVE-FLAG          PIC X(01).                               
003300         88  IB-ITEM-IS-ACTIVE       VALUE 'Y'.                           
003400         88  IB-ITEM-IS-INACTIVE     VALUE 'N'.                           
003500     05  FILLER                  PIC X(07).                               
