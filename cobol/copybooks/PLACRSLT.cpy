000100*****************************************************************         
000200* PLACRSLT - PLACEMENT/DIAGNOSTIC RESULT RECORD                 *         
000300*---------------------------------------------------------------          
000400* ONE OCCURRENCE PER COMPLETED (OR REJECTED) ASSIGNMENT.                  
000500* WRITTEN ONCE, AT THE BOTTOM OF EACH FLOW, BY 480-BEGIN-                 
000600* COMPLETE-PLACEMENT-SESSION / 470-BEGIN-COMPLETE-DIAGNOSTIC-             
000700* SESSION IN PLACERUN.                                                    
000800*---------------------------------------------------------------          
000900* PR-RESULT-PLACEMENT-VIEW AND PR-RESULT-DIAGNOSTIC-VIEW ARE              
001000* REDEFINES OF THE SAME BYTES.  PLACEMENT ROWS CARE ABOUT THE             
001100* ABILITY/SE FIELDS; DIAGNOSTIC ROWS LEAVE THEM ZERO AND CARE             
001200* ONLY ABOUT PR-DV-RAW-SCORE AND PR-DV-LEVEL.  BOTH VIEWS ARE             
001300* KEPT SO A READER CAN TELL AT A GLANCE WHICH FIELDS A GIVEN              
001400* RESULT-TYPE ACTUALLY POPULATES.                                         
001500*****************************************************************         
001600* CHANGE LOG                                                              
001700* ---------- ---- --------- -------------------------------               
001800* 1989-04-02 RWN  N/A       ORIGINAL LAYOUT (PLACEMENT ONLY)              
001900* 1993-06-11 DCT  TKT-1655  ADDED DIAGNOSTIC RESULT-TYPE S/W              
002000*                            AND THE REDEFINED VIEWS BELOW                
002100*****************************************************************         
002200 01  PR-RESULT-RECORD.                                                    
002300     05  PR-ASSIGN-ID            PIC X(10).                               
002400     05  PR-TEST-TAKER-ID        PIC X(12).                               
002500     05  PR-RESULT-TYPE          PIC X(01).                               
002600         88  PR-RESULT-IS-PLACEMENT  VALUE 'P'.                           
002700         88  PR-RESULT-IS-SPEAKING   VALUE 'S'.                           
002800         88  PR-RESULT-IS-WRITING    VALUE 'W'.                           
002900     05  PR-QUESTIONS-ANSWERED   PIC 9(03).                               
003000     05  PR-FINAL-ABILITY        PIC S9(02)V9(04)                         
003100                                 SIGN IS LEADING SEPARATE.                
003200     05  PR-STANDARD-ERROR       PIC S9(01)V9(04)                         
003300                                 SIGN IS LEADING SEPARATE.                
003400     05  PR-PROFICIENCY-LEVEL    PIC X(02).                               
003500     05  PR-RAW-SCORE            PIC S9(01)V9(04)                         
003600                                 SIGN IS LEADING SEPARATE.                
003700     05  PR-COMPLETE-REASON      PIC X(13).                               
003800         88  PR-REASON-MAX-QUESTIONS  VALUE 'MAX-QUESTIONS'.              
003900         88  PR-REASON-PRECISION      VALUE 'PRECISION    '.              
004000         88  PR-REASON-NO-ITEMS       VALUE 'NO-ITEMS     '.              
004100         88  PR-REASON-DIAGNOSTIC     VALUE 'DIAGNOSTIC   '.              
004200     05  FILLER                  PIC X(10).                               
004300*                                                                         
004400 01  PR-RESULT-PLACEMENT-VIEW REDEFINES PR-RESULT-RECORD.                 
004500     05  PR-PV-KEY-BLOCK         PIC X(23).                               
004600     05  PR-PV-QUESTIONS         PIC 9(03).                               
004700     05  PR-PV-FINAL-ABILITY     PIC S9(02)V9(04)                         
004800                                 SIGN IS LEADING SEPARATE.                
004900     05  PR-PV-STANDARD-ERROR    PIC S9(01)V9(04)                         
005000                                 SIGN IS LEADING SEPARATE.                
005100     05  PR-PV-LEVEL             PIC X(02).                               
005200     05  PR-PV-FRACTION-CORRECT  PIC S9(01)V9(04)                         
005300                                 SIGN IS LEADING SEPARATE.                
005400     05  PR-PV-COMPLETE-REASON   PIC X(13).                               
005500     05  FILLER                  PIC X(10).                               
005600*                                                                         
005700 01  PR-RESULT-DIAGNOSTIC-VIEW REDEFINES PR-RESULT-RECORD.                
005800     05  PR-DV-KEY-BLOCK         PIC X(23).                               
005900     05  PR-DV-QUESTIONS         PIC 9(03).                               
006000     05  PR-DV-ABILITY-UNUSED    PIC X(07).                               
006100     05  PR-DV-LEVEL             PIC X(02).                               
006200     05  PR-DV-RAW-SCORE         PIC S9(01)V9(04)                         
006300                                 SIGN IS LEADING SEPARATE.                
006400     05  PR-DV-COMPLETE-REASON   PIC X(13).                               
006500     05  FILLER                  PIC X(10).                               
