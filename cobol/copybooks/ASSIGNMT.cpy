000100*****************************************************************         
000200* ASSIGNMT - TEST ASSIGNMENT RECORD                             *         
000300*---------------------------------------------------------------          
000400* ONE OCCURRENCE PER TEST ASSIGNED TO A TEST-TAKER.  DRIVES THE           
000500* MAIN PERFORM IN 300-BEGIN-PROCESS-ASSIGNMENTS OF PLACERUN.              
000600* TEST-TYPE SELECTS WHICH FLOW THE ROW IS ROUTED TO; STATUS               
000700* GATES WHETHER THE ROW IS ELIGIBLE TO START AT ALL.                      
000800*****************************************************************         
000900* CHANGE LOG                                                              
001000* ---------- ---- --------- -------------------------------               
001100* 1989-04-02 RWN  N/A       ORIGINAL LAYOUT                               
001200* 1991-09-19 DCT  TKT-0871  ADDED SPEAKING/WRITING TEST TYPES             
001300*****************************************************************         
001400 01  AS-ASSIGNMENT-RECORD.                                                
001500     05  AS-ASSIGN-ID            PIC X(10).                               
001600     05  AS-TEST-TAKER-ID        PIC X(12).                               
001700     05  AS-TEST-TYPE            PIC X(01).                               
001800         88  AS-TYPE-IS-PLACEMENT    VALUE 'P'.                           
001900         88  AS-TYPE-IS-SPEAKING     VALUE 'S'.                           
002000         88  AS-TYPE-IS-WRITING      VALUE 'W'.                           
002100     05  AS-STATUS               PIC X(12).                               
002200         88  AS-STATUS-PENDING       VALUE 'PENDING     '.                
002300         88  AS-STATUS-IN-PROGRESS   VALUE 'IN_PROGRESS '.                
002400         88  AS-STATUS-COMPLETED     VALUE 'COMPLETED   '.                
002500         88  AS-STATUS-EXPIRED       VALUE 'EXPIRED     '.                
002600         88  AS-STATUS-CANCELLED     VALUE 'CANCELLED   '.                
002700     05  FILLER                  PIC X(05).                               
